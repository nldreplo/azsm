000100*****************************************************
000200*                                                    *
000300*  Record Definition For Cloud VM Inventory File    *
000400*     Line sequential - fixed columns               *
000500*                                                    *
000600*****************************************************
000700*  Record length 60 bytes (56 + growth filler).
000800*
000900* Originally the "Computer Centre" CPU-partition table
001000*  (CCP-xxx names) - renamed & repurposed for the Azure
001100*  VM inventory feed when EDP moved off the Amdahl and
001200*  onto the cloud.  Field widths chosen to hold a
001300*  region/size pair comfortably - see csbld for price
001400*  matching on this + size + os-type.
001500*
001600* 11/04/87 vbc - Created as CCP-Partition-Record.
001700* 02/02/99 vbc - Y2K: start/stop shift fields widened
001800*                to ccyymmdd, no data impact here.
001900* 14/06/11 rjw - Renamed fields for the VM inventory
002000*                feed ahead of the Azure pilot.
002100* 22/09/24 dkp - Widened Vm-Size to x(20) for the new
002200*                v5/v6 SKU names, was x(14).
002300* 10/01/26 vbc - Final tidy for Cloud-Spend 1.0 release.
002400*
002500 01  Cs-Vm-Record.
002600    03  Cs-Vm-Name            pic x(20).
002700*                                   Virtual machine name
002800    03  Cs-Vm-Region          pic x(15).
002900*                                   Region code, eg westeurope
003000    03  Cs-Vm-Size            pic x(20).
003100*                                   Machine size / SKU
003200    03  Cs-Vm-Os-Type         pic x.
003300*                                   W = Windows, L = Linux
003400        88  Cs-Vm-Windows               value "W".
003500        88  Cs-Vm-Linux                 value "L".
003600    03  filler                pic x(4).
003700*                                   Spare for growth
003800*

000100*****************************************************
000200*                                                    *
000300*  Cost-Summary Accumulator                         *
000400*     Built by cscalc, printed by csrgstr/cscsv     *
000500*                                                    *
000600*****************************************************
000700* One instance per run - holds every subscription-
000800*  wide monthly total and every savings percentage.
000900*  Amounts two decimals; percentages two decimals.
001000*
001100* 21/07/11 rjw - Created for the Azure pilot, this
001200*                replaced the old Computer-Centre
001300*                Wspytot accumulator (CPU seconds).
001400* 08/02/17 dkp - Added the Hyb- totals and the two
001500*                Hyb savings percentages.
001600* 19/11/24 dkp - Widened Cs-Sum-Region-Ccy, was
001700*                only set from the CLI before.
001800* 12/01/26 vbc - Final tidy for Cloud-Spend 1.0.
001900*
002000 01  Cs-Sum-Record.
002100    03  Cs-Sum-Currency           pic x(3).
002200    03  Cs-Sum-Current            pic s9(9)v99.
002300    03  Cs-Sum-Spot               pic s9(9)v99.
002400    03  Cs-Sum-Low-Pri            pic s9(9)v99.
002500    03  Cs-Sum-Sp-1yr             pic s9(9)v99.
002600    03  Cs-Sum-Sp-3yr             pic s9(9)v99.
002700    03  Cs-Sum-Res-1yr            pic s9(9)v99.
002800    03  Cs-Sum-Res-3yr            pic s9(9)v99.
002900    03  Cs-Sum-Hybrid             pic s9(9)v99.
003000    03  Cs-Sum-Hyb-Sp-1yr         pic s9(9)v99.
003100    03  Cs-Sum-Hyb-Sp-3yr         pic s9(9)v99.
003200    03  Cs-Sum-Pct-Spot           pic s9(3)v99.
003300    03  Cs-Sum-Pct-Low-Pri        pic s9(3)v99.
003400    03  Cs-Sum-Pct-Res-Low-Pri    pic s9(3)v99.
003500*                                  Duplicate of Pct-Low-Pri - see
003600*                                  cscalc 0500-cscalc-summary.
003700*                                  Kept as its own field because
003800*                                  the disk table prints it under
003900*                                  a different heading than the
003950*                                  VM table does.
004000    03  Cs-Sum-Pct-Sp-1yr         pic s9(3)v99.
004100    03  Cs-Sum-Pct-Sp-3yr         pic s9(3)v99.
004200    03  Cs-Sum-Pct-Hybrid         pic s9(3)v99.
004300    03  Cs-Sum-Pct-Hyb-Sp-1yr     pic s9(3)v99.
004400    03  Cs-Sum-Pct-Hyb-Sp-3yr     pic s9(3)v99.
004500    03  Cs-Sum-Vm-Lines           pic 9(5) comp.
004600    03  Cs-Sum-Dsk-Lines          pic 9(5) comp.
004700    03  filler                    pic x(8).
004800*

000100*****************************************************************
000200*                                                                *
000300*           Cloud-Spend Price-Table Build (Derivations)         *
000400*     Derives Windows Sp / Hybrid rates onto Vm price table     *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100     program-id.         csbld.
001200**
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/06/1987
001400*                        For Applewood Computers, Computer Centre.
001500*    Installation.       Applewood Computers, Watford.
001600*    Date-Written.       14/06/1987.
001700*    Date-Compiled.
001800*    Security.           Copyright (C) 1987-2026, V B Coen.
001900*                        Distributed under the GNU General
002000*                        Public License, see file COPYING.
002100**
002200*    Remarks.            Reads the raw Vm price file, derives the
002300*                        Windows Savings-Plan rates (Linux Sp rate
002400*                        plus the per-size licence rate) and the
002500*                        Azure Hybrid Benefit rates (straight off
002600*                        the matching Linux entry), and writes the
002700*                        completed table to the work price file
002800*                        that Cscalc reads.
002900**
003000*    Version.            See Csbld-Version in Working-Storage.
003100**
003200*    Called Modules.     None.
003300**
003400*    Files Used.         Vm-Price-File.      Raw rates, input.
003500*                        Vm-Price-Work-File. Derived rates, out.
003600**
003700* Changes:
003800* 14/06/87 vbc - 1.0 Created.  Computer Centre nightly rebuild of
003900*                    the CPU-second chargeback rate file from the
004000*                    operations log - no Os-type concept existed.
004100* 19/11/98 vbc -  .1 Y2K readiness pass - no 2-digit years held
004200*                    in this module, comments tidied only.
004300* 21/07/11 rjw - 2.0 Rebuilt for the Azure pilot - chargeback
004400*                    rebuild logic replaced entirely by the
004500*                    Windows Sp / Hybrid Benefit derivation.
004600* 08/02/17 dkp -  .1 Added the Hybrid Benefit fields, was Sp
004700*                    derivation only before Finance asked for it.
004800* 12/01/26 vbc -  .2 Final tidy for Cloud-Spend 1.0.  Renamed
004900*                    entry fields to Csbld- prefix throughout.
005000**
005100*****************************************************************
005200*
005300 environment              division.
005400*================================
005500*
005600 copy "wscsenv.cob".
005700 input-output             section.
005800*-----------------------
005900 file-control.
006000     select   vm-price-file
006100              assign to "VMPRICE"
006200              organization is line sequential
006300              file status is cs-vmp-status.
006400     select   vm-price-work-file
006500              assign to "VMPRICEW"
006600              organization is line sequential
006700              file status is cs-vmpw-status.
006800*
006900 data                     division.
007000*================================
007100 file section.
007200*
007300 fd  vm-price-file.
007400 copy "wscsvmp.cob".
007500*
007600 fd  vm-price-work-file.
007700 copy "wscsvmp.cob"
007800     replacing ==cs-vmp-record==     by ==cs-vmpw-record==
007900               ==cs-vmp-region==     by ==cs-vmpw-region==
008000               ==cs-vmp-size==       by ==cs-vmpw-size==
008100               ==cs-vmp-os-type==    by ==cs-vmpw-os-type==
008200               ==cs-vmp-windows==    by ==cs-vmpw-windows==
008300               ==cs-vmp-linux==      by ==cs-vmpw-linux==
008400               ==cs-vmp-payg==       by ==cs-vmpw-payg==
008500               ==cs-vmp-spot==       by ==cs-vmpw-spot==
008600               ==cs-vmp-low-pri==    by ==cs-vmpw-low-pri==
008700               ==cs-vmp-sp-1yr==     by ==cs-vmpw-sp-1yr==
008800               ==cs-vmp-sp-3yr==     by ==cs-vmpw-sp-3yr==
008900               ==cs-vmp-res-1yr==    by ==cs-vmpw-res-1yr==
009000               ==cs-vmp-res-3yr==    by ==cs-vmpw-res-3yr==
009100               ==cs-vmp-hyb-payg==   by ==cs-vmpw-hyb-payg==
009200               ==cs-vmp-hyb-sp-1yr== by ==cs-vmpw-hyb-sp-1yr==
009300               ==cs-vmp-hyb-sp-3yr== by ==cs-vmpw-hyb-sp-3yr==.
009400*
009500 01  cs-vmpw-record-log redefines cs-vmpw-record pic x(123).
009600*                                 Whole output record as one
009700*                                 string, for the trace display.
009800*
009900 working-storage          section.
010000*-----------------------
010100*
010200 77  csbld-version         pic x(17) value "csbld (2.2)".
010300*
010400 copy "wscsvmtb.cob".
010500 copy "wscswlic.cob".
010600*
010700 01  csbld-ws.
010800     03  cs-vmp-status          pic xx.
010900         88  cs-vmp-ok                   value "00".
011000     03  cs-vmpw-status         pic xx.
011100         88  cs-vmpw-ok                  value "00".
011200     03  csbld-tab-ix           pic 9(4) comp.
011300     03  csbld-lnx-ix           pic 9(4) comp.
011400     03  csbld-wlic-ix          pic 9(3) comp.
011500     03  csbld-wlic-rate        pic 9(3)v9(4).
011600     03  csbld-wlic-rate-r redefines csbld-wlic-rate pic x(7).
011700     03  csbld-found-sw         pic x value "N".
011800         88  csbld-found                 value "Y".
011900     03  csbld-eof-sw           pic x value "N".
012000         88  csbld-eof                   value "Y".
012100     03  filler                 pic x(8).
012200*
012300 linkage                  section.
012400*-----------------------
012500*
012600 copy "wscsrun.cob".
012700 01  cs-run-parms-date-view redefines cs-run-parms pic x(24).
012800*
012900 procedure                division using cs-run-parms.
013000*======================================================
013100*
013200 0010-csbld-main.
013300     perform  0100-csbld-open-files thru 0100-exit.
013400     perform  0200-csbld-load-table thru 0200-exit.
013500     perform  0300-csbld-load-wlic thru 0300-exit.
013600     move     1               to csbld-tab-ix.
013700     perform  0400-csbld-derive-entry thru 0400-exit
013800              until csbld-tab-ix > cs-vmp-tab-count.
013900     perform  0500-csbld-write-table thru 0500-exit.
014000     perform  0900-csbld-close-files thru 0900-exit.
014100     goback.
014200*
014300 0100-csbld-open-files.
014400     open     input vm-price-file.
014500     open     output vm-price-work-file.
014600 0100-exit.
014700     exit.
014800*
014900*****************************************************************
015000*  0200 - load every raw rate record into Cs-Vmp-Table, in the  *
015100*         order the file presents them (grouped region/size).   *
015200*****************************************************************
015300*
015400 0200-csbld-load-table.
015500     move     zero            to cs-vmp-tab-count.
015600     move     "N"             to csbld-eof-sw.
015700     read     vm-price-file
015800              at end move "Y" to csbld-eof-sw.
015900     perform  0210-csbld-load-one thru 0210-exit
016000              until csbld-eof.
016100 0200-exit.
016200     exit.
016300*
016400 0210-csbld-load-one.
016500     add      1               to cs-vmp-tab-count.
016600     move     cs-vmp-region
016700              to cs-vmp-tab-region (cs-vmp-tab-count).
016800     move     cs-vmp-size
016900              to cs-vmp-tab-size (cs-vmp-tab-count).
017000     move     cs-vmp-os-type
017100              to cs-vmp-tab-os (cs-vmp-tab-count).
017200     move     cs-vmp-payg
017300              to cs-vmp-tab-payg (cs-vmp-tab-count).
017400     move     cs-vmp-spot
017500              to cs-vmp-tab-spot (cs-vmp-tab-count).
017600     move     cs-vmp-low-pri
017700              to cs-vmp-tab-low-pri (cs-vmp-tab-count).
017800     move     cs-vmp-sp-1yr
017900              to cs-vmp-tab-sp-1yr (cs-vmp-tab-count).
018000     move     cs-vmp-sp-3yr
018100              to cs-vmp-tab-sp-3yr (cs-vmp-tab-count).
018200     move     cs-vmp-res-1yr
018300              to cs-vmp-tab-res-1yr (cs-vmp-tab-count).
018400     move     cs-vmp-res-3yr
018500              to cs-vmp-tab-res-3yr (cs-vmp-tab-count).
018600     move     zero to cs-vmp-tab-hyb-payg (cs-vmp-tab-count)
018700                       cs-vmp-tab-hyb-sp-1yr (cs-vmp-tab-count)
018800                       cs-vmp-tab-hyb-sp-3yr (cs-vmp-tab-count).
018900     read     vm-price-file
019000              at end move "Y" to csbld-eof-sw.
019100 0210-exit.
019200     exit.
019300*
019400*****************************************************************
019500*  0300 - load the Windows licence rate table from its literal  *
019600*         seed data in wscswlic.cob.                             *
019700*****************************************************************
019800*
019900 0300-csbld-load-wlic.
020000     move     1               to csbld-wlic-ix.
020100     perform  0310-csbld-load-wlic-one thru 0310-exit
020200              until csbld-wlic-ix > 10.
020300     move     10              to cs-wlic-count.
020400 0300-exit.
020500     exit.
020600*
020700 0310-csbld-load-wlic-one.
020800     move     cs-wlic-lit-size (csbld-wlic-ix)
020900              to cs-wlic-size (csbld-wlic-ix).
021000     move     cs-wlic-lit-rate (csbld-wlic-ix)
021100              to cs-wlic-rate (csbld-wlic-ix).
021200     add      1               to csbld-wlic-ix.
021300 0310-exit.
021400     exit.
021500*
021600*****************************************************************
021700*  0400 - derive Windows Sp / Hybrid rates for one table entry  *
021800*****************************************************************
021900*
022000 0400-csbld-derive-entry.
022100     if       cs-vmp-tab-os (csbld-tab-ix) not = "W"
022200              go to 0400-next.
022300     perform  0410-csbld-find-linux thru 0410-exit.
022400     if       not csbld-found
022500              go to 0400-next.
022600     perform  0420-csbld-find-wlic thru 0420-exit.
022700     compute  cs-vmp-tab-sp-1yr (csbld-tab-ix) rounded =
022800              cs-vmp-tab-sp-1yr (csbld-lnx-ix) + csbld-wlic-rate.
022900     compute  cs-vmp-tab-sp-3yr (csbld-tab-ix) rounded =
023000              cs-vmp-tab-sp-3yr (csbld-lnx-ix) + csbld-wlic-rate.
023100     if       cs-vmp-tab-payg (csbld-tab-ix) > zero
023200              and cs-vmp-tab-payg (csbld-lnx-ix) > zero
023300              move cs-vmp-tab-payg (csbld-lnx-ix)
023400                   to cs-vmp-tab-hyb-payg (csbld-tab-ix)
023500              move cs-vmp-tab-sp-1yr (csbld-lnx-ix)
023600                   to cs-vmp-tab-hyb-sp-1yr (csbld-tab-ix)
023700              move cs-vmp-tab-sp-3yr (csbld-lnx-ix)
023800                   to cs-vmp-tab-hyb-sp-3yr (csbld-tab-ix).
023900 0400-next.
024000     add      1               to csbld-tab-ix.
024100 0400-exit.
024200     exit.
024300*
024400 0410-csbld-find-linux.
024500     move     "N"             to csbld-found-sw.
024600     move     1               to csbld-lnx-ix.
024700     perform  0411-csbld-check-linux thru 0411-exit
024800              until csbld-found
024900              or csbld-lnx-ix > cs-vmp-tab-count.
025000 0410-exit.
025100     exit.
025200*
025300 0411-csbld-check-linux.
025400     if       cs-vmp-tab-os (csbld-lnx-ix) = "L"
025500              and cs-vmp-tab-region (csbld-lnx-ix)
025600                  = cs-vmp-tab-region (csbld-tab-ix)
025700              and cs-vmp-tab-size (csbld-lnx-ix)
025800                  = cs-vmp-tab-size (csbld-tab-ix)
025900              move "Y"        to csbld-found-sw
026000     else
026100              add 1 to csbld-lnx-ix.
026200 0411-exit.
026300     exit.
026400*
026500 0420-csbld-find-wlic.
026600     move     zero            to csbld-wlic-rate.
026700     search   all cs-wlic-entry
026800              at end
026900                  continue
027000              when cs-wlic-size (cs-wlic-ix)
027100                   = cs-vmp-tab-size (csbld-tab-ix)
027200                  move cs-wlic-rate (cs-wlic-ix)
027300                       to csbld-wlic-rate.
027400 0420-exit.
027500     exit.
027600*
027700*****************************************************************
027800*  0500 - write the completed table to the work price file      *
027900*****************************************************************
028000*
028100 0500-csbld-write-table.
028200     move     1               to csbld-tab-ix.
028300     perform  0510-csbld-write-one thru 0510-exit
028400              until csbld-tab-ix > cs-vmp-tab-count.
028500 0500-exit.
028600     exit.
028700*
028800 0510-csbld-write-one.
028900     move     cs-vmp-tab-region (csbld-tab-ix)
029000              to cs-vmpw-region.
029100     move     cs-vmp-tab-size (csbld-tab-ix)
029200              to cs-vmpw-size.
029300     move     cs-vmp-tab-os (csbld-tab-ix)
029400              to cs-vmpw-os-type.
029500     move     cs-vmp-tab-payg (csbld-tab-ix)
029600              to cs-vmpw-payg.
029700     move     cs-vmp-tab-spot (csbld-tab-ix)
029800              to cs-vmpw-spot.
029900     move     cs-vmp-tab-low-pri (csbld-tab-ix)
030000              to cs-vmpw-low-pri.
030100     move     cs-vmp-tab-sp-1yr (csbld-tab-ix)
030200              to cs-vmpw-sp-1yr.
030300     move     cs-vmp-tab-sp-3yr (csbld-tab-ix)
030400              to cs-vmpw-sp-3yr.
030500     move     cs-vmp-tab-res-1yr (csbld-tab-ix)
030600              to cs-vmpw-res-1yr.
030700     move     cs-vmp-tab-res-3yr (csbld-tab-ix)
030800              to cs-vmpw-res-3yr.
030900     move     cs-vmp-tab-hyb-payg (csbld-tab-ix)
031000              to cs-vmpw-hyb-payg.
031100     move     cs-vmp-tab-hyb-sp-1yr (csbld-tab-ix)
031200              to cs-vmpw-hyb-sp-1yr.
031300     move     cs-vmp-tab-hyb-sp-3yr (csbld-tab-ix)
031400              to cs-vmpw-hyb-sp-3yr.
031500     write    cs-vmpw-record.
031600     add      1               to csbld-tab-ix.
031700 0510-exit.
031800     exit.
031900*
032000 0900-csbld-close-files.
032100     close    vm-price-file vm-price-work-file.
032200 0900-exit.
032300     exit.

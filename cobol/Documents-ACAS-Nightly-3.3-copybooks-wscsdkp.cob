000100*****************************************************
000200*                                                    *
000300*  Record Definition For Cloud Disk Price File      *
000400*     One record per Region + Sku + Tier size       *
000500*     Input sorted Region/Sku/Size ascending        *
000600*                                                    *
000700*****************************************************
000800*  Record length approx 50 bytes.
000900*
001000* Monthly rates per disk, 4 implied decimals.
001100*  Reserved = zero means not offered for that tier -
001200*  see cscalc 0420-cscalc-dsk-price for the fallback.
001300*
001400* 19/05/11 rjw - Created for the Azure pilot feed.
001500* 14/02/17 dkp - Added Dkp-Reserved, was Payg only.
001600* 12/01/26 vbc - Final tidy for Cloud-Spend 1.0.
001700*
001800 01  Cs-Dkp-Record.
001900    03  Cs-Dkp-Region         pic x(15).
002000    03  Cs-Dkp-Sku            pic x(15).
002100    03  Cs-Dkp-Size-Gb        pic 9(5).
002200*                              Tier size, GB (4, 8, 16 ... 32767)
002300    03  Cs-Dkp-Payg           pic 9(5)v9(4).
002400    03  Cs-Dkp-Reserved       pic 9(5)v9(4).
002500*                              1-year reserved, zero = not offered
002600    03  filler                pic x(4).
002700*

000100*****************************************************************
000200*                                                                *
000300*                 Currency / Percent Formatter                  *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000     program-id.         csfmt.
001100**
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/06/1987
001300*                        For Applewood Computers, Computer Centre.
001400*    Installation.       Applewood Computers, Watford.
001500*    Date-Written.       14/06/1987.
001600*    Date-Compiled.
001700*    Security.           Copyright (C) 1987-2026, V B Coen.
001800*                        Distributed under the GNU General
001900*                        Public License, see file COPYING.
002000**
002100*    Remarks.            Builds the printed text for one money
002200*                        amount or one percentage, called from
002300*                        csrgstr and cscsv for every figure they
002400*                        print, so the two reports always agree
002500*                        on layout.
002600*
002700*                        A true currency symbol (Eur sign,
002800*                        Sterling sign, kroner suffix) is not
002900*                        safe on this shop's mainframe code
003000*                        page, so the three-letter Iso code
003100*                        is used in its place -
003200*                        see wscsfmtt.cob for the placement rule
003300*                        kept per currency.
003400**
003500*    Version.            See Csft-Version in Working-Storage.
003600**
003700*    Called Modules.     None.
003800**
003900*    Files Used.         None - pure formatting subprogram.
004000**
004100* Changes:
004200* 14/06/87 vbc - 1.0 Created.  Computer Centre CPU-seconds were
004300*                    printed as a plain 9(7) count, no currency
004400*                    formatting existed in this module at all.
004500* 19/11/98 vbc -  .1 Y2K readiness pass - no 2-digit years held
004600*                    here, comments tidied only.
004700* 21/07/11 rjw - 2.0 Rebuilt as the Azure pilot cost formatter -
004800*                    Cpu-seconds output replaced by currency and
004900*                    percentage strings for the cost-savings run.
005000* 14/02/17 dkp -  .1 Added the per-currency placement/decimals
005100*                    table, was a single hard-coded Dollar sign.
005200* 12/01/26 vbc -  .2 Final tidy for Cloud-Spend 1.0.  Renamed
005300*                    entry fields to Csft- prefix throughout.
005400**
005500*****************************************************************
005600*
005700 environment              division.
005800*================================
005900*
006000 copy "wscsenv.cob".
006100 input-output             section.
006200*-----------------------
006300*
006400 data                     division.
006500*================================
006600 working-storage          section.
006700*-----------------------
006800*
006900 77  csft-version          pic x(17) value "csfmt (2.2)".
007000*
007100 copy "wscsfmtt.cob".
007200*
007300 01  csft-ws.
007400     03  csft-tables-loaded     pic x value "N".
007500         88  csft-already-loaded         value "Y".
007600     03  csft-fmtt-ix           pic 9(2) comp.
007700     03  csft-amount-ed2        pic zzzzzzz9.99.
007800     03  csft-amount-ed0        pic zzzzzzzz9.
007900     03  csft-pct-ed            pic z9.99.
008000     03  filler                 pic x(6).
008100*
008200 linkage                  section.
008300*-----------------------
008400*
008500 01  csft-linkage.
008600     03  csft-function          pic x.
008700         88  csft-fn-currency            value "C".
008800         88  csft-fn-percent             value "P".
008900     03  csft-currency-code     pic x(3).
009000     03  csft-amount-in         pic s9(9)v99.
009100     03  csft-pct-in            pic s9(3)v99.
009150     03  csft-pct-in-r redefines csft-pct-in pic x(5).
009200     03  csft-formatted-out     pic x(20).
009300     03  csft-formatted-out-p redefines csft-formatted-out.
009400         05  csft-out-p-code            pic x(3).
009500         05  filler                     pic x.
009600         05  csft-out-p-amount          pic x(16).
009700     03  csft-formatted-out-s redefines csft-formatted-out.
009800         05  csft-out-s-amount          pic x(16).
009900         05  filler                     pic x.
010000         05  csft-out-s-code            pic x(3).
010100*
010200 procedure                division using csft-linkage.
010300*=====================================================
010400*
010500 0010-csft-main.
010600     if       csft-already-loaded
010700              go to 0015-csft-main-cont.
010800     perform  0100-csft-load-table thru 0100-exit.
010900 0015-csft-main-cont.
011000     move     spaces          to csft-formatted-out.
011100     if       csft-fn-currency
011200              perform 0200-csft-format-currency thru 0200-exit
011300              go to 0010-exit.
011400     perform  0300-csft-format-percent thru 0300-exit.
011500 0010-exit.
011600     goback.
011700*
011800*****************************************************************
011900*  0100 - load the currency table from the literal seed data    *
012000*         in wscsfmtt.cob - done once per run of the caller.    *
012100*****************************************************************
012200*
012300 0100-csft-load-table.
012400     move     1               to csft-fmtt-ix.
012500     perform  0110-csft-load-entry thru 0110-exit
012600              until csft-fmtt-ix > 9.
012700     set      csft-already-loaded to true.
012800 0100-exit.
012900     exit.
013000*
013100 0110-csft-load-entry.
013200     move     cs-fmtt-lit-code (csft-fmtt-ix)
013300              to cs-fmtt-code (csft-fmtt-ix).
013400     move     cs-fmtt-lit-symbol (csft-fmtt-ix)
013500              to cs-fmtt-symbol (csft-fmtt-ix).
013600     move     cs-fmtt-lit-placement (csft-fmtt-ix)
013700              to cs-fmtt-placement (csft-fmtt-ix).
013800     move     cs-fmtt-lit-decimals (csft-fmtt-ix)
013900              to cs-fmtt-decimals (csft-fmtt-ix).
014000     add      1               to csft-fmtt-ix.
014100 0110-exit.
014200     exit.
014300*
014400*****************************************************************
014500*  0200 - money formatting - Eur (the last table entry) is the  *
014600*         fall-back row when the run's code is not on file.     *
014700*****************************************************************
014800*
014900 0200-csft-format-currency.
015000     set      csft-fmtt-ix to 1.
015100     search   cs-fmtt-entry varying csft-fmtt-ix
015200              at end
015300                  move 9 to csft-fmtt-ix
015400              when cs-fmtt-code (csft-fmtt-ix)
015500                   = csft-currency-code
015600                  continue.
015700     if       cs-fmtt-decimals (csft-fmtt-ix) = zero
015800              move csft-amount-in to csft-amount-ed0
015900     else
016000              move csft-amount-in to csft-amount-ed2.
016100     if       cs-fmtt-before (csft-fmtt-ix)
016200              go to 0210-csft-build-prefix.
016300     go       to 0220-csft-build-suffix.
016400*
016500 0210-csft-build-prefix.
016600     move     cs-fmtt-symbol (csft-fmtt-ix) to csft-out-p-code.
016700     if       cs-fmtt-decimals (csft-fmtt-ix) = zero
016800              move csft-amount-ed0 to csft-out-p-amount
016900     else
017000              move csft-amount-ed2 to csft-out-p-amount.
017100     go       to 0200-exit.
017200*
017300 0220-csft-build-suffix.
017400     move     cs-fmtt-symbol (csft-fmtt-ix) to csft-out-s-code.
017500     if       cs-fmtt-decimals (csft-fmtt-ix) = zero
017600              move csft-amount-ed0 to csft-out-s-amount
017700     else
017800              move csft-amount-ed2 to csft-out-s-amount.
017900 0200-exit.
018000     exit.
018100*
018200*****************************************************************
018300*  0300 - percentage formatting - <n.nn>%, always two decimals  *
018400*****************************************************************
018500*
018600 0300-csft-format-percent.
018700     move     csft-pct-in     to csft-pct-ed.
018800     string   csft-pct-ed     delimited by size
018900              "%"             delimited by size
019000              into csft-formatted-out.
019100 0300-exit.
019200     exit.

000100*****************************************************
000200*                                                    *
000300*  Special Names - Cloud-Spend Suite                *
000400*     Copied into every program's Environment Div   *
000500*                                                    *
000600*****************************************************
000700* Envdiv.cob (the old common copy used by every ACAS
000800*  module) was written for the payroll/sales/gl job
000900*  stream and carries print-spool switches this suite
001000*  has no use for, so Cloud-Spend keeps its own copy.
001100*
001200* 21/07/11 rjw - Created for the Azure pilot feed.
001300* 19/11/24 dkp - Added Cs-Upsi-Csv, the csv-wanted
001400*                switch, was a run parm only before.
001500* 12/01/26 vbc - Final tidy for Cloud-Spend 1.0.
001600*
001700 special-names.
001800     C01 is Top-Of-Form
001900     Upsi-0 on status is Cs-Upsi-Csv-On
002000            off status is Cs-Upsi-Csv-Off
002100     class Cs-Numeric-Class is "0" thru "9".
002200*

000100*****************************************************
000200*                                                    *
000300*  Disk Tier Boundary / Name Tables                 *
000400*     Used by csdtier (Disk Tier Mapper)            *
000500*                                                    *
000600*****************************************************
000700* One table per disk Sku family.  Size is the GB
000800*  boundary that a provisioned disk rounds up to;
000900*  Name is the billing tier code printed on the
001000*  disk detail line.  _ZRS skus are folded onto
001100*  their _LRS twin by csdtier before the search.
001200*
001300* 21/07/11 rjw - Created for the Azure pilot feed -
001400*                the old Computer Centre charged
001500*                disk packs flat rate, no tiers.
001600* 19/11/24 dkp - Added the Standard_LRS table (HDD
001700*                tier), previously Premium/SSD only.
001800* 12/01/26 vbc - Final tidy for Cloud-Spend 1.0.
001900*
002000 01  Cs-Tier-Premium-Table.
002100    03  Cs-Tier-Prem-Entry    occurs 14 times
002200                              ascending key is Cs-Tier-Prem-Size
002300                              indexed by Cs-Tier-Prem-Ix.
002400        05  Cs-Tier-Prem-Size          pic 9(5).
002500        05  Cs-Tier-Prem-Name          pic x(4).
002600*
002700 01  Cs-Tier-Ssd-Table.
002800    03  Cs-Tier-Ssd-Entry     occurs 14 times
002900                              ascending key is Cs-Tier-Ssd-Size
003000                              indexed by Cs-Tier-Ssd-Ix.
003100        05  Cs-Tier-Ssd-Size           pic 9(5).
003200        05  Cs-Tier-Ssd-Name           pic x(4).
003300*
003400 01  Cs-Tier-Std-Table.
003500    03  Cs-Tier-Std-Entry     occurs 11 times
003600                              ascending key is Cs-Tier-Std-Size
003700                              indexed by Cs-Tier-Std-Ix.
003800        05  Cs-Tier-Std-Size           pic 9(5).
003900        05  Cs-Tier-Std-Name           pic x(4).
004000*
004100* Loaded once by Csdt-Init from the literal values
004200*  below - kept as a table (not 88-levels) so a
004300*  future tier can be added without a recompile of
004400*  the callers, only of csdtier itself.
004500*
004600 01  Cs-Tier-Literals.
004700    03  filler                pic x(9) value "000004P1 ".
004800    03  filler                pic x(9) value "000008P2 ".
004900    03  filler                pic x(9) value "000016P3 ".
005000    03  filler                pic x(9) value "000032P4 ".
005100    03  filler                pic x(9) value "000064P6 ".
005200    03  filler                pic x(9) value "000128P10".
005300    03  filler                pic x(9) value "000256P15".
005400    03  filler                pic x(9) value "000512P20".
005500    03  filler                pic x(9) value "001024P30".
005600    03  filler                pic x(9) value "002048P40".
005700    03  filler                pic x(9) value "004096P50".
005800    03  filler                pic x(9) value "008192P60".
005900    03  filler                pic x(9) value "016384P70".
006000    03  filler                pic x(9) value "032767P80".
006100    03  filler                pic x(9) value "000004E1 ".
006200    03  filler                pic x(9) value "000008E2 ".
006300    03  filler                pic x(9) value "000016E3 ".
006400    03  filler                pic x(9) value "000032E4 ".
006500    03  filler                pic x(9) value "000064E6 ".
006600    03  filler                pic x(9) value "000128E10".
006700    03  filler                pic x(9) value "000256E15".
006800    03  filler                pic x(9) value "000512E20".
006900    03  filler                pic x(9) value "001024E30".
007000    03  filler                pic x(9) value "002048E40".
007100    03  filler                pic x(9) value "004096E50".
007200    03  filler                pic x(9) value "008192E60".
007300    03  filler                pic x(9) value "016384E70".
007400    03  filler                pic x(9) value "032767E80".
007500 01  Cs-Tier-Literals-R redefines Cs-Tier-Literals.
007600    03  Cs-Tier-Lit-Prem      occurs 14 times.
007700        05  Cs-Tier-Lit-Prem-Size      pic 9(5).
007800        05  Cs-Tier-Lit-Prem-Name      pic x(4).
007900    03  Cs-Tier-Lit-Ssd       occurs 14 times.
008000        05  Cs-Tier-Lit-Ssd-Size       pic 9(5).
008100        05  Cs-Tier-Lit-Ssd-Name       pic x(4).
008200*
008300 01  Cs-Tier-Std-Literals.
008400    03  filler                pic x(9) value "000032S4 ".
008500    03  filler                pic x(9) value "000064S6 ".
008600    03  filler                pic x(9) value "000128S10".
008700    03  filler                pic x(9) value "000256S15".
008800    03  filler                pic x(9) value "000512S20".
008900    03  filler                pic x(9) value "001024S30".
009000    03  filler                pic x(9) value "002048S40".
009100    03  filler                pic x(9) value "004096S50".
009200    03  filler                pic x(9) value "008192S60".
009300    03  filler                pic x(9) value "016384S70".
009400    03  filler                pic x(9) value "032767S80".
009500 01  Cs-Tier-Std-Literals-R redefines Cs-Tier-Std-Literals.
009600    03  Cs-Tier-Lit-Std       occurs 11 times.
009700        05  Cs-Tier-Lit-Std-Size       pic 9(5).
009800        05  Cs-Tier-Lit-Std-Name       pic x(4).
009900*

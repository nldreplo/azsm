000100*****************************************************
000200*                                                    *
000300*  Windows Licence Hourly-Rate Table                *
000400*     Keyed by Vm Size - used by csbld             *
000450*     0420-csbld-find-wlic                          *
000500*                                                    *
000600*****************************************************
000700* Windows savings-plan rate = Linux savings-plan
000800*  rate + this per-size licence rate.  Size not
000900*  found in the table ==> licence rate is zero.
001000*
001100* 04/09/17 dkp - Created when Microsoft split the
001200*                Windows licence fee out of the
001300*                savings-plan headline rate.
001400* 12/01/26 vbc - Final tidy for Cloud-Spend 1.0.
001500*
001600 01  Cs-Wlic-Table.
001700    03  Cs-Wlic-Entry         occurs 1 to 500 times
001800                              depending on Cs-Wlic-Count
001900                              ascending key is Cs-Wlic-Size
002000                              indexed by Cs-Wlic-Ix.
002100        05  Cs-Wlic-Size               pic x(20).
002200        05  Cs-Wlic-Rate               pic 9(3)v9(4).
002300 01  Cs-Wlic-Count            binary-long unsigned value zero.
002400*
002500* Loaded once by Csbld 0300/0310-csbld-load-wlic from
002550*  the literals below -
002600*  kept as data, not 88-levels, so new sizes are one
002700*  line to add, not a logic change.  Sorted on size
002800*  for the ascending key above.
002900*
003000 01  Cs-Wlic-Literals.
003100    03  filler                pic x(27)
003200                              value "Standard_B2s        0000920".
003300    03  filler                pic x(27)
003400                              value "Standard_B4ms       0001840".
003500    03  filler                pic x(27)
003600                              value "Standard_D16as_v5   0007360".
003700    03  filler                pic x(27)
003800                              value "Standard_D2as_v5    0000920".
003900    03  filler                pic x(27)
004000                              value "Standard_D4as_v5    0001840".
004100    03  filler                pic x(27)
004200                              value "Standard_D8as_v5    0003680".
004300    03  filler                pic x(27)
004400                              value "Standard_E2as_v5    0001200".
004500    03  filler                pic x(27)
004600                              value "Standard_E4as_v5    0002400".
004700    03  filler                pic x(27)
004800                              value "Standard_F2s_v2     0000760".
004900    03  filler                pic x(27)
005000                              value "Standard_F4s_v2     0001520".
005100 01  Cs-Wlic-Literals-Count   binary-long unsigned value 10.
005200 01  Cs-Wlic-Literals-R redefines Cs-Wlic-Literals.
005300    03  Cs-Wlic-Lit-Entry     occurs 10 times.
005400        05  Cs-Wlic-Lit-Size           pic x(20).
005500        05  Cs-Wlic-Lit-Rate           pic 9(3)v9(4).
005600*

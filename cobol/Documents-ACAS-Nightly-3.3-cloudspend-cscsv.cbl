000100*****************************************************************
000200*                                                                *
000300*              Cost-Savings Report - Csv Export                  *
000400*          Sibling of csrgstr - same five sections               *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100     program-id.         cscsv.
001200**
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/06/1987
001400*                        For Applewood Computers, Computer Centre.
001500*    Installation.       Applewood Computers, Watford.
001600*    Date-Written.       14/06/1987.
001700*    Date-Compiled.
001800*    Security.           Copyright (C) 1987-2026, V B Coen.
001900*                        Distributed under the GNU General
002000*                        Public License, see file COPYING.
002100**
002200*    Remarks.            Writes the same five sections as
002300*                        csrgstr, comma-separated, one blank
002400*                        line between sections, amounts
002500*                        formatted identically via csfmt.
002600*                        Only called by cs000 when the run's
002700*                        Csv Upsi switch is on.
002800**
002900*    Version.            See Ccs-Version in Working-Storage.
003000**
003100*    Called Modules.     csfmt.
003200**
003300*    Files Used.         Summary-File.       Input, 1 record.
003400*                        Vm-Detail-File.     Input.
003500*                        Disk-Detail-File.   Input.
003600*                        Csv-File.           Output.
003700**
003800* Changes:
003900* 14/06/87 vbc - 1.0 Created.  Computer Centre CPU-seconds
004000*                    comma dump, one line per partition, for
004100*                    loading into the Lotus spreadsheet.
004200* 19/11/98 vbc -  .1 Y2K readiness pass - no 2-digit years
004300*                    held in this module, comments tidied.
004400* 21/07/11 rjw - 2.0 Rebuilt for the Azure pilot - partition
004500*                    dump replaced by the five cost-savings
004600*                    sections, mirrored off csrgstr.
004700* 08/02/17 dkp -  .1 Added the conditional Hybrid Benefit rows.
004800* 19/11/24 dkp -  .2 Added the Disk alternatives column text,
004900*                    gated on the new Upsi-0 Csv switch so a
005000*                    plain print-only run no longer pays for it.
005100* 12/01/26 vbc -  .3 Final tidy for Cloud-Spend 1.0.  Renamed
005200*                    entry fields to Ccs- prefix throughout.
005300**
005400*****************************************************************
005500*
005600 environment              division.
005700*================================
005800*
005900 copy "wscsenv.cob".
006000 input-output             section.
006100*-----------------------
006200 file-control.
006300     select   summary-file
006400              assign to "CSSUMRY"
006500              organization is line sequential
006600              file status is ccs-sum-status.
006700     select   vm-detail-file
006800              assign to "VMDETAIL"
006900              organization is line sequential
007000              file status is ccs-vmd-status.
007100     select   disk-detail-file
007200              assign to "DSKDETAIL"
007300              organization is line sequential
007400              file status is ccs-dkd-status.
007500     select   csv-file
007600              assign to "CSCSV"
007700              organization is line sequential
007800              file status is ccs-csv-status.
007900*
008000 data                     division.
008100*================================
008200 file section.
008300*
008400 fd  summary-file.
008500 copy "wscssum.cob".
008600*
008700 fd  vm-detail-file.
008800 copy "wscsvmd.cob".
008900*
009000 fd  disk-detail-file.
009100 copy "wscsdkd.cob".
009200*
009300 fd  csv-file.
009400 01  ccs-csv-line           pic x(200).
009500*
009600 working-storage          section.
009700*-----------------------
009800*
009900 77  ccs-version            pic x(17) value "cscsv (2.3)".
010000*
010100 01  ccs-csft-parms.
010200     03  csft-function          pic x.
010300         88  csft-fn-currency            value "C".
010400         88  csft-fn-percent             value "P".
010500     03  csft-currency-code     pic x(3).
010600     03  csft-amount-in         pic s9(9)v99.
010700     03  csft-pct-in            pic s9(3)v99.
010800     03  csft-formatted-out     pic x(20).
010900     03  filler                 pic x(3).
011000*
011100 01  ccs-ws.
011200     03  ccs-sum-status         pic xx.
011300     03  ccs-vmd-status         pic xx.
011400     03  ccs-dkd-status         pic xx.
011500     03  ccs-csv-status         pic xx.
011600     03  ccs-vm-eof-sw          pic x value "N".
011700         88  ccs-vm-eof                  value "Y".
011800     03  ccs-dsk-eof-sw         pic x value "N".
011900         88  ccs-dsk-eof                 value "Y".
012000     03  ccs-alt-ix             pic 9 comp.
012100     03  ccs-money-txt          pic x(20).
012200     03  ccs-money-txt2         pic x(20).
012300     03  ccs-money-txt3         pic x(20).
012400     03  ccs-money-txt4         pic x(60).
012450     03  ccs-money-txt5         pic x(60).
012460     03  ccs-alt-line           pic x(60).
012600     03  ccs-pct-txt            pic x(10).
012700     03  ccs-size-ed            pic zzzz9.
012800     03  ccs-size-ed-r redefines ccs-size-ed.
012900         05  ccs-size-ed-b              pic x(4).
013000         05  ccs-size-ed-u              pic x.
013100     03  ccs-count-ed           pic zzzz9.
013200     03  ccs-vm-lines-r redefines ccs-count-ed pic x(5).
013300     03  filler                 pic x(8).
013400*
013500 linkage                  section.
013600*-----------------------
013700*
013800 copy "wscsrun.cob".
013900 01  cs-run-parms-csv-view redefines cs-run-parms pic x(24).
014000*
014100 procedure                division using cs-run-parms.
014200*======================================================
014300*
014400 0010-ccs-main.
014500     perform  0100-ccs-open-files thru 0100-exit.
014600     read     summary-file.
014700     perform  0200-ccs-summary-rows thru 0200-exit.
014800     perform  0300-ccs-flex-section thru 0300-exit.
014900     perform  0400-ccs-commit-section thru 0400-exit.
015000     perform  0500-ccs-vm-section thru 0500-exit.
015100     perform  0600-ccs-dsk-section thru 0600-exit.
015200     perform  0900-ccs-close-files thru 0900-exit.
015300     goback.
015400*
015500 0100-ccs-open-files.
015600     open     input summary-file vm-detail-file disk-detail-file.
015700     open     output csv-file.
015800 0100-exit.
015900     exit.
016000*
016100 0200-ccs-summary-rows.
016200     move     "C"             to csft-function.
016300     move     cs-sum-currency to csft-currency-code.
016400     move     cs-sum-current  to csft-amount-in.
016500     call     "csfmt" using ccs-csft-parms.
016600     move     csft-formatted-out to ccs-money-txt.
016700     string   "Current Monthly Cost," delimited by size
016800              ccs-money-txt        delimited by size
016900              into ccs-csv-line.
017000     write    ccs-csv-line.
017100     move     spaces          to ccs-csv-line.
017200     write    ccs-csv-line.
017300 0200-exit.
017400     exit.
017500*
017600*****************************************************************
017700*  0300 - Flexible Consumption Options - same three rows as the  *
017800*         print report, Pay-as-you-go prints dashes for savings. *
017900*****************************************************************
018000*
018100 0300-ccs-flex-section.
018200     move     "Flexible Consumption Options" to ccs-csv-line.
018300     write    ccs-csv-line.
018400     move     "C"             to csft-function.
018500     move     cs-sum-current  to csft-amount-in.
018600     call     "csfmt" using ccs-csft-parms.
018700     move     csft-formatted-out to ccs-money-txt.
018800     string   "Pay-as-you-go,"      delimited by size
018900              ccs-money-txt         delimited by size
019000              ",-,-"                delimited by size
019100              into ccs-csv-line.
019200     write    ccs-csv-line.
019300     move     cs-sum-spot      to csft-amount-in.
019400     move     cs-sum-pct-spot  to csft-pct-in.
019500     perform  0310-ccs-flex-row thru 0310-exit.
019600     string   "Spot Instances,"     delimited by size
019700              ccs-money-txt         delimited by size
019800              ","                   delimited by size
019900              ccs-money-txt2        delimited by size
020000              ","                   delimited by size
020100              ccs-pct-txt           delimited by size
020200              into ccs-csv-line.
020300     write    ccs-csv-line.
020400     move     cs-sum-low-pri       to csft-amount-in.
020500     move     cs-sum-pct-low-pri   to csft-pct-in.
020600     perform  0310-ccs-flex-row thru 0310-exit.
020700     string   "Low Priority VMs,"   delimited by size
020800              ccs-money-txt         delimited by size
020900              ","                   delimited by size
021000              ccs-money-txt2        delimited by size
021100              ","                   delimited by size
021200              ccs-pct-txt           delimited by size
021300              into ccs-csv-line.
021400     write    ccs-csv-line.
021500     move     spaces          to ccs-csv-line.
021600     write    ccs-csv-line.
021700 0300-exit.
021800     exit.
021900*
022000*****************************************************************
022100*  0310 - formats one option row's cost / savings / pct text -   *
022200*         leaves the caller to build and write its own line.     *
022300*****************************************************************
022400*
022500 0310-ccs-flex-row.
022600     move     "C"             to csft-function.
022700     call     "csfmt" using ccs-csft-parms.
022800     move     csft-formatted-out to ccs-money-txt.
022900     compute  csft-amount-in = cs-sum-current - csft-amount-in.
023000     call     "csfmt" using ccs-csft-parms.
023100     move     csft-formatted-out to ccs-money-txt2.
023200     move     "P"             to csft-function.
023300     call     "csfmt" using ccs-csft-parms.
023400     move     csft-formatted-out to ccs-pct-txt.
023500 0310-exit.
023600     exit.
023700*
023800*****************************************************************
023900*  0400 - Commitment-Based Options - Hybrid rows gated the same  *
024000*         way as the print report, on the hybrid monthly total.  *
024100*****************************************************************
024200*
024300 0400-ccs-commit-section.
024400     move     "Commitment-Based Options" to ccs-csv-line.
024500     write    ccs-csv-line.
024600     move     cs-sum-sp-1yr      to csft-amount-in.
024700     move     cs-sum-pct-sp-1yr  to csft-pct-in.
024800     perform  0310-ccs-flex-row thru 0310-exit.
024900     string   "Savings Plan (1 Year),"  delimited by size
025000              ccs-money-txt        delimited by size
025100              ","                  delimited by size
025200              ccs-money-txt2       delimited by size
025300              ","                  delimited by size
025400              ccs-pct-txt          delimited by size
025500              into ccs-csv-line.
025600     write    ccs-csv-line.
025700     move     cs-sum-sp-3yr      to csft-amount-in.
025800     move     cs-sum-pct-sp-3yr  to csft-pct-in.
025900     perform  0310-ccs-flex-row thru 0310-exit.
026000     string   "Savings Plan (3 Years),"  delimited by size
026100              ccs-money-txt        delimited by size
026200              ","                  delimited by size
026300              ccs-money-txt2       delimited by size
026400              ","                  delimited by size
026500              ccs-pct-txt          delimited by size
026600              into ccs-csv-line.
026700     write    ccs-csv-line.
026800     if       cs-sum-hybrid = zero
026900              go to 0490-ccs-commit-blank.
027000     move     cs-sum-hybrid        to csft-amount-in.
027100     move     cs-sum-pct-hybrid    to csft-pct-in.
027200     perform  0310-ccs-flex-row thru 0310-exit.
027300     string   "Azure Hybrid Benefit,"  delimited by size
027400              ccs-money-txt        delimited by size
027500              ","                  delimited by size
027600              ccs-money-txt2       delimited by size
027700              ","                  delimited by size
027800              ccs-pct-txt          delimited by size
027900              into ccs-csv-line.
028000     write    ccs-csv-line.
028100     move     cs-sum-hyb-sp-1yr     to csft-amount-in.
028200     move     cs-sum-pct-hyb-sp-1yr to csft-pct-in.
028300     perform  0310-ccs-flex-row thru 0310-exit.
028400     string   "Hybrid + Savings Plan (1 Year),"  delimited by size
028500              ccs-money-txt        delimited by size
028600              ","                  delimited by size
028700              ccs-money-txt2       delimited by size
028800              ","                  delimited by size
028900              ccs-pct-txt          delimited by size
029000              into ccs-csv-line.
029100     write    ccs-csv-line.
029200     move     cs-sum-hyb-sp-3yr     to csft-amount-in.
029300     move     cs-sum-pct-hyb-sp-3yr to csft-pct-in.
029400     perform  0310-ccs-flex-row thru 0310-exit.
029500     string   "Hybrid + Savings Plan (3 Years),"
029600                   delimited by size
029700              ccs-money-txt        delimited by size
029800              ","                  delimited by size
029900              ccs-money-txt2       delimited by size
030000              ","                  delimited by size
030100              ccs-pct-txt          delimited by size
030200              into ccs-csv-line.
030300     write    ccs-csv-line.
030400 0490-ccs-commit-blank.
030500     move     spaces          to ccs-csv-line.
030600     write    ccs-csv-line.
030700 0400-exit.
030800     exit.
030900*
031000*****************************************************************
031100*  0500 - Virtual Machine Details - omitted when cscalc wrote    *
031200*         no Vm detail lines at all, same rule as csrgstr.       *
031300*****************************************************************
031400*
031500 0500-ccs-vm-section.
031600     if       cs-sum-vm-lines = zero
031700              go to 0500-exit.
031800     move     "Virtual Machine Details" to ccs-csv-line.
031900     write    ccs-csv-line.
032000     move     "Name,Size,OS,Region,Current,Spot,"
032100              to ccs-csv-line.
032200     write    ccs-csv-line.
032300     read     vm-detail-file
032400              at end move "Y" to ccs-vm-eof-sw.
032500     perform  0510-ccs-vm-one thru 0510-exit
032600              until ccs-vm-eof.
032700     move     spaces          to ccs-csv-line.
032800     write    ccs-csv-line.
032900 0500-exit.
033000     exit.
033100*
033200 0510-ccs-vm-one.
033300     move     "C"              to csft-function.
033400     move     cs-sum-currency  to csft-currency-code.
033500     move     cs-vmd-current   to csft-amount-in.
033600     call     "csfmt" using ccs-csft-parms.
033700     move     csft-formatted-out to ccs-money-txt.
033800     move     cs-vmd-spot      to csft-amount-in.
033900     call     "csfmt" using ccs-csft-parms.
034000     move     csft-formatted-out to ccs-money-txt2.
034100     move     cs-vmd-sp-1yr    to csft-amount-in.
034200     call     "csfmt" using ccs-csft-parms.
034300     move     csft-formatted-out to ccs-money-txt3.
034400     move     cs-vmd-sp-3yr    to csft-amount-in.
034500     call     "csfmt" using ccs-csft-parms.
034600     move     csft-formatted-out to ccs-money-txt4.
034700     string   cs-vmd-name     delimited by size
034800              ","             delimited by size
034900              cs-vmd-size     delimited by size
035000              ","             delimited by size
035100              cs-vmd-os-type  delimited by size
035200              ","             delimited by size
035300              cs-vmd-region   delimited by size
035400              ","             delimited by size
035500              ccs-money-txt   delimited by size
035600              ","             delimited by size
035700              ccs-money-txt2  delimited by size
035800              ","             delimited by size
035900              ccs-money-txt3  delimited by size
036000              ","             delimited by size
036100              ccs-money-txt4  delimited by size
036200              into ccs-csv-line.
036300     write    ccs-csv-line.
036400     read     vm-detail-file
036500              at end move "Y" to ccs-vm-eof-sw.
036600 0510-exit.
036700     exit.
036800*
036900*****************************************************************
037000*  0600 - Managed Disk Details - N/A for non-eligible reserved,  *
037100*         alternatives built the same text form as csrgstr.      *
037200*****************************************************************
037300*
037400 0600-ccs-dsk-section.
037500     if       cs-sum-dsk-lines = zero
037600              go to 0600-exit.
037700     move     "Managed Disk Details" to ccs-csv-line.
037800     write    ccs-csv-line.
037900     read     disk-detail-file
038000              at end move "Y" to ccs-dsk-eof-sw.
038100     perform  0610-ccs-dsk-one thru 0610-exit
038200              until ccs-dsk-eof.
038300     move     spaces          to ccs-csv-line.
038400     write    ccs-csv-line.
038500 0600-exit.
038600     exit.
038700*
038800 0610-ccs-dsk-one.
038900     move     "C"              to csft-function.
039000     move     cs-sum-currency  to csft-currency-code.
039100     move     cs-dkd-current   to csft-amount-in.
039200     call     "csfmt" using ccs-csft-parms.
039300     move     csft-formatted-out to ccs-money-txt.
039400     if       cs-dkd-reserved-ok
039500              move cs-dkd-reserved to csft-amount-in
039600              call "csfmt" using ccs-csft-parms
039700              move csft-formatted-out to ccs-money-txt2
039800              move cs-dkd-reserved-savings to csft-amount-in
039900              call "csfmt" using ccs-csft-parms
040000              move csft-formatted-out to ccs-money-txt3
040100     else
040200              move "N/A"       to ccs-money-txt2 ccs-money-txt3.
040300     move     cs-dkd-size-gb   to ccs-size-ed.
040400     perform  0620-ccs-dsk-alts thru 0620-exit.
040500     string   cs-dkd-name     delimited by size
040600              ","             delimited by size
040700              cs-dkd-sku      delimited by size
040800              ","             delimited by size
040900              cs-dkd-tier     delimited by size
041000              ","             delimited by size
041100              ccs-size-ed     delimited by size
041200              ","             delimited by size
041300              cs-dkd-region   delimited by size
041400              ","             delimited by size
041500              ccs-money-txt   delimited by size
041600              ","             delimited by size
041700              ccs-money-txt2  delimited by size
041800              ","             delimited by size
041900              ccs-money-txt3  delimited by size
042000              ","             delimited by size
042100              ccs-money-txt4  delimited by size
042200              " "             delimited by size
042300              ccs-money-txt5  delimited by size
042400              into ccs-csv-line.
042500     write    ccs-csv-line.
042600     read     disk-detail-file
042700              at end move "Y" to ccs-dsk-eof-sw.
042800 0610-exit.
042900     exit.
043000*
043100*****************************************************************
043200*  0620 - alternatives text - up to two options, free text the   *
043300*         same as csrgstr builds for its continuation lines.     *
043400*****************************************************************
043500*
043600 0620-ccs-dsk-alts.
043700     move     spaces          to ccs-money-txt4 ccs-money-txt5.
043800     if       cs-dkd-alt-count not < 1
043900              move 1          to ccs-alt-ix
044000              perform 0630-ccs-dsk-alt-one thru 0630-exit
044100              move ccs-alt-line to ccs-money-txt4.
044200     if       cs-dkd-alt-count not < 2
044300              move 2          to ccs-alt-ix
044400              perform 0630-ccs-dsk-alt-one thru 0630-exit
044500              move ccs-alt-line to ccs-money-txt5.
044600 0620-exit.
044700     exit.
044800*
044900 0630-ccs-dsk-alt-one.
045000     move     "C"              to csft-function.
045100     move     cs-dkd-alt-cost (ccs-alt-ix) to csft-amount-in.
045200     call     "csfmt" using ccs-csft-parms.
045300     move     csft-formatted-out to ccs-money-txt.
045400     move     cs-dkd-alt-savings (ccs-alt-ix) to csft-amount-in.
045500     call     "csfmt" using ccs-csft-parms.
045600     move     csft-formatted-out to ccs-money-txt2.
045700     move     "P"              to csft-function.
045800     move     cs-dkd-alt-pct (ccs-alt-ix) to csft-pct-in.
045900     call     "csfmt" using ccs-csft-parms.
046000     move     csft-formatted-out to ccs-pct-txt.
046100     string   cs-dkd-alt-sku (ccs-alt-ix)  delimited by size
046200              " ("           delimited by size
046300              cs-dkd-alt-tier (ccs-alt-ix) delimited by size
046400              "): "          delimited by size
046500              ccs-money-txt  delimited by size
046600              " Save: "      delimited by size
046700              ccs-money-txt2 delimited by size
046800              " ("           delimited by size
046900              ccs-pct-txt    delimited by size
047000              ")"            delimited by size
047100              into ccs-alt-line.
047200 0630-exit.
047300     exit.
047400*
047500 0900-ccs-close-files.
047600     close    summary-file vm-detail-file disk-detail-file
047700              csv-file.
047800 0900-exit.
047900     exit.

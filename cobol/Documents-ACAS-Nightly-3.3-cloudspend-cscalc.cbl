000100*****************************************************************
000200*                                                                *
000300*               Cloud-Spend Cost Calculator                     *
000400*     Vm / Disk costing engine - the heart of the suite         *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100     program-id.         cscalc.
001200**
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/06/1987
001400*                        For Applewood Computers, Computer Centre.
001500*    Installation.       Applewood Computers, Watford.
001600*    Date-Written.       14/06/1987.
001700*    Date-Compiled.
001800*    Security.           Copyright (C) 1987-2026, V B Coen.
001900*                        Distributed under the GNU General
002000*                        Public License, see file COPYING.
002100**
002200*    Remarks.            Reads the Vm and Disk inventory files,
002300*                        prices each item off the loaded Vm and
002400*                        Disk price tables, accumulates the
002500*                        subscription-wide cost-summary record
002600*                        and writes one detail line per priced
002700*                        Vm / Disk.  Calls Csdtier for every
002800*                        disk's billing-tier name.
002900**
003000*    Version.            See Cscalc-Version in Working-Storage.
003100**
003200*    Called Modules.     csdtier.
003300**
003400*    Files Used.         Vm-Inventory-File.    Input.
003500*                        Disk-Inventory-File.  Input.
003600*                        Vm-Price-Work-File.   Input (ex Csbld).
003700*                        Disk-Price-File.      Input.
003800*                        Vm-Detail-File.       Output.
003900*                        Disk-Detail-File.     Output.
004000*                        Summary-File.         Output, 1 record.
004100**
004200* Changes:
004300* 14/06/87 vbc - 1.0 Created.  Computer Centre nightly CPU-second
004400*                    chargeback roll-up - one flat accumulator,
004500*                    no per-machine detail line existed yet.
004600* 02/03/91 vbc -  .1 Added the per-partition detail line for the
004700*                    new departmental chargeback breakdown.
004800* 19/11/98 vbc -  .2 Y2K readiness pass - no 2-digit years held
004900*                    in this module, comments tidied only.
005000* 21/07/11 rjw - 2.0 Rebuilt for the Azure pilot - chargeback
005100*                    roll-up replaced by the Vm / Disk costing
005200*                    engine and the cost-summary accumulator.
005300* 08/02/17 dkp -  .1 Added the Hybrid Benefit totals and the
005400*                    Disk alternative-tier columns, Finance
005500*                    wanted both on the one run.
005600* 19/11/24 dkp -  .2 Added the _Zrs-to-_Lrs Sku mapping ahead of
005700*                    the tier lookup, new Zrs Sku names appeared
005800*                    in the inventory feed this year.
005900* 12/01/26 vbc -  .3 Final tidy for Cloud-Spend 1.0.  Renamed
006000*                    entry fields to Cscalc- prefix throughout.
006050* 19/01/26 dkp -  .4 Alternatives column was moving the raw Sku
006060*                    literal (e.g. StandardSSD_Lrs) into the alt
006070*                    entry unstripped - now takes the short name
006080*                    the same way the disk's own Sku does, so the
006090*                    printed alternative matches the report's own
006095*                    heading convention for the column.
006096* 24/01/26 dkp -  .5 0320 was doing Search All against Cs-Vmp-
006097*                    Table on the strength of a comment claiming
006098*                    Csbld pre-sorts it - Csbld does not sort,
006099*                    only groups by Region/Size, so a three-part
006100*                    Search All could miss Os-Type ties.  Changed
006110*                    to a straight scan (0320/0321), same idea
006120*                    as the Disk price scan at 0430/0431.
006130**
006200*****************************************************************
006300*
006400 environment              division.
006500*================================
006600*
006700 copy "wscsenv.cob".
006800 input-output             section.
006900*-----------------------
007000 file-control.
007100     select   vm-inventory-file
007200              assign to "VMINV"
007300              organization is line sequential
007400              file status is cscalc-vmi-status.
007500     select   disk-inventory-file
007600              assign to "DSKINV"
007700              organization is line sequential
007800              file status is cscalc-dski-status.
007900     select   vm-price-work-file
008000              assign to "VMPRICEW"
008100              organization is line sequential
008200              file status is cscalc-vmp-status.
008300     select   disk-price-file
008400              assign to "DSKPRICE"
008500              organization is line sequential
008600              file status is cscalc-dkp-status.
008700     select   vm-detail-file
008800              assign to "VMDETAIL"
008900              organization is line sequential
009000              file status is cscalc-vmd-status.
009100     select   disk-detail-file
009200              assign to "DSKDETAIL"
009300              organization is line sequential
009400              file status is cscalc-dkd-status.
009500     select   summary-file
009600              assign to "CSSUMRY"
009700              organization is line sequential
009800              file status is cscalc-sum-status.
009900*
010000 data                     division.
010100*================================
010200 file section.
010300*
010400 fd  vm-inventory-file.
010500 copy "wscsvmi.cob".
010600*
010700 fd  disk-inventory-file.
010800 copy "wscsdki.cob".
010900*
011000 fd  vm-price-work-file.
011100 copy "wscsvmp.cob".
011200*
011300 fd  disk-price-file.
011400 copy "wscsdkp.cob".
011500*
011600 fd  vm-detail-file.
011700 copy "wscsvmd.cob".
011800*
011900 fd  disk-detail-file.
012000 copy "wscsdkd.cob".
012100*
012200 fd  summary-file.
012300 copy "wscssum.cob".
012400*
012500 working-storage          section.
012600*-----------------------
012700*
012800 77  cscalc-version         pic x(17) value "cscalc (2.3)".
012900*
013000 copy "wscsvmtb.cob".
013100 copy "wscsdktb.cob".
013200*
013300 01  cscalc-csdt-parms.
013400     03  csdt-function          pic x.
013500         88  csdt-fn-by-sku              value "S".
013600         88  csdt-fn-alternatives        value "A".
013700     03  csdt-sku-in            pic x(15).
013800     03  csdt-size-in           pic 9(5).
013900     03  csdt-tier-out          pic x(4).
014000     03  csdt-prem-tier-out     pic x(4).
014100     03  csdt-ssd-tier-out      pic x(4).
014200     03  csdt-std-tier-out      pic x(4).
014300     03  csdt-size-out          pic 9(5).
014320     03  filler                 pic x(5).
014400*
014500 01  cscalc-ws.
014600     03  cscalc-vmi-status      pic xx.
014700         88  cscalc-vmi-ok               value "00".
014800     03  cscalc-dski-status     pic xx.
014900         88  cscalc-dski-ok              value "00".
015000     03  cscalc-vmp-status      pic xx.
015100         88  cscalc-vmp-ok               value "00".
015200     03  cscalc-dkp-status      pic xx.
015300         88  cscalc-dkp-ok               value "00".
015400     03  cscalc-vmd-status      pic xx.
015500     03  cscalc-dkd-status      pic xx.
015600     03  cscalc-sum-status      pic xx.
015700     03  cscalc-vm-eof-sw       pic x value "N".
015800         88  cscalc-vm-eof               value "Y".
015900     03  cscalc-dsk-eof-sw      pic x value "N".
016000         88  cscalc-dsk-eof              value "Y".
016100     03  cscalc-vmp-eof-sw      pic x value "N".
016200         88  cscalc-vmp-eof              value "Y".
016300     03  cscalc-dkp-eof-sw      pic x value "N".
016400         88  cscalc-dkp-eof              value "Y".
016500     03  cscalc-vm-found-sw     pic x value "N".
016600         88  cscalc-vm-found             value "Y".
016700     03  cscalc-scan-any-sw     pic x value "N".
016800         88  cscalc-scan-any             value "Y".
016900     03  cscalc-scan-found-sw   pic x value "N".
017000         88  cscalc-scan-found           value "Y".
017100     03  cscalc-exact-found-sw  pic x value "N".
017200         88  cscalc-exact-found          value "Y".
017300     03  cscalc-hybrid-exists-sw pic x value "N".
017400         88  cscalc-hybrid-exists        value "Y".
017500     03  cscalc-reserved-elig-sw pic x value "N".
017600         88  cscalc-reserved-elig        value "Y".
017700     03  cscalc-hours-per-month pic 9(3) comp value 730.
017750     03  cscalc-vmp-scan-ix     pic 9(4) comp.
017800     03  cscalc-dkp-scan-ix     pic 9(4) comp.
017900     03  cscalc-scan-found-ix   pic 9(4) comp.
018000     03  cscalc-exact-ix        pic 9(4) comp.
018100     03  cscalc-lookup-sku      pic x(15).
018200     03  cscalc-lookup-size     pic 9(5).
018300     03  cscalc-vm-current      pic s9(7)v99.
018400     03  cscalc-vm-spot         pic s9(7)v99.
018500     03  cscalc-vm-low-pri      pic s9(7)v99.
018600     03  cscalc-vm-sp-1yr       pic s9(7)v99.
018700     03  cscalc-vm-sp-3yr       pic s9(7)v99.
018800     03  cscalc-vm-res-1yr      pic s9(7)v99.
018900     03  cscalc-vm-res-3yr      pic s9(7)v99.
019000     03  cscalc-vm-hyb-payg     pic s9(7)v99.
019100     03  cscalc-vm-hyb-sp-1yr   pic s9(7)v99.
019200     03  cscalc-vm-hyb-sp-3yr   pic s9(7)v99.
019300     03  cscalc-pct-work        pic s9(3)v99.
019400     03  cscalc-sku-short       pic x(15).
019500     03  cscalc-sku-short-r redefines cscalc-sku-short.
019600         05  cscalc-sku-base            pic x(11).
019700         05  cscalc-sku-suffix          pic x(4).
019800     03  cscalc-size-out        pic 9(5).
019900     03  cscalc-size-out-r redefines cscalc-size-out pic x(5).
020000     03  filler                 pic x(10).
020100*
020200 linkage                  section.
020300*-----------------------
020400*
020500 copy "wscsrun.cob".
020600 01  cs-run-parms-audit redefines cs-run-parms pic x(24).
020700*
020800 procedure                division using cs-run-parms.
020900*======================================================
021000*
021100 0010-cscalc-main.
021200     perform  0100-cscalc-open-files thru 0100-exit.
021300     perform  0110-cscalc-init-accum thru 0110-exit.
021400     perform  0200-cscalc-load-vmp thru 0200-exit.
021500     perform  0250-cscalc-load-dkp thru 0250-exit.
021600     perform  0300-cscalc-vm-loop thru 0300-exit.
021700     perform  0400-cscalc-dsk-loop thru 0400-exit.
021800     perform  0500-cscalc-summary thru 0500-exit.
021900     move     cs-run-ccy      to cs-sum-currency.
022000     write    cs-sum-record.
022100     perform  0900-cscalc-close-files thru 0900-exit.
022200     goback.
022300*
022400 0100-cscalc-open-files.
022500     open     input vm-inventory-file disk-inventory-file
022600                     vm-price-work-file disk-price-file.
022700     open     output vm-detail-file disk-detail-file
022800                      summary-file.
022900 0100-exit.
023000     exit.
023100*
023200 0110-cscalc-init-accum.
023300     move     "EUR"           to cs-sum-currency.
023400     move     zero to cs-sum-current     cs-sum-spot
023500                       cs-sum-low-pri     cs-sum-sp-1yr
023600                       cs-sum-sp-3yr      cs-sum-res-1yr
023700                       cs-sum-res-3yr     cs-sum-hybrid
023800                       cs-sum-hyb-sp-1yr  cs-sum-hyb-sp-3yr
023900                       cs-sum-pct-spot    cs-sum-pct-low-pri
024000                       cs-sum-pct-res-low-pri
024100                       cs-sum-pct-sp-1yr  cs-sum-pct-sp-3yr
024200                       cs-sum-pct-hybrid
024300                       cs-sum-pct-hyb-sp-1yr
024400                       cs-sum-pct-hyb-sp-3yr
024500                       cs-sum-vm-lines    cs-sum-dsk-lines.
024600 0110-exit.
024700     exit.
024800*
024900*****************************************************************
025000*  0200 - load the (already-derived) Vm price work file into     *
025100*         Cs-Vmp-Table, in the order Csbld wrote it - Csbld does *
025150*         not sort, only groups by Region/Size as it rebuilds    *
025175*         the table, so 0320 below scans rather than using       *
025185*         Search All against an unguaranteed key order.          *
025300*****************************************************************
025400*
025500 0200-cscalc-load-vmp.
025600     move     zero            to cs-vmp-tab-count.
025700     read     vm-price-work-file
025800              at end move "Y" to cscalc-vmp-eof-sw.
025900     perform  0210-cscalc-load-vmp-one thru 0210-exit
026000              until cscalc-vmp-eof.
026100 0200-exit.
026200     exit.
026300*
026400 0210-cscalc-load-vmp-one.
026500     add      1               to cs-vmp-tab-count.
026600     move     cs-vmp-region
026700              to cs-vmp-tab-region (cs-vmp-tab-count).
026800     move     cs-vmp-size
026900              to cs-vmp-tab-size (cs-vmp-tab-count).
027000     move     cs-vmp-os-type
027100              to cs-vmp-tab-os (cs-vmp-tab-count).
027200     move     cs-vmp-payg
027300              to cs-vmp-tab-payg (cs-vmp-tab-count).
027400     move     cs-vmp-spot
027500              to cs-vmp-tab-spot (cs-vmp-tab-count).
027600     move     cs-vmp-low-pri
027700              to cs-vmp-tab-low-pri (cs-vmp-tab-count).
027800     move     cs-vmp-sp-1yr
027900              to cs-vmp-tab-sp-1yr (cs-vmp-tab-count).
028000     move     cs-vmp-sp-3yr
028100              to cs-vmp-tab-sp-3yr (cs-vmp-tab-count).
028200     move     cs-vmp-res-1yr
028300              to cs-vmp-tab-res-1yr (cs-vmp-tab-count).
028400     move     cs-vmp-res-3yr
028500              to cs-vmp-tab-res-3yr (cs-vmp-tab-count).
028600     move     cs-vmp-hyb-payg
028700              to cs-vmp-tab-hyb-payg (cs-vmp-tab-count).
028800     move     cs-vmp-hyb-sp-1yr
028900              to cs-vmp-tab-hyb-sp-1yr (cs-vmp-tab-count).
029000     move     cs-vmp-hyb-sp-3yr
029100              to cs-vmp-tab-hyb-sp-3yr (cs-vmp-tab-count).
029200     read     vm-price-work-file
029300              at end move "Y" to cscalc-vmp-eof-sw.
029400 0210-exit.
029500     exit.
029600*
029700*****************************************************************
029800*  0250 - load the Disk price file - arrives pre-sorted by       *
029900*         Region/Sku/Size ascending, per the house feed rule.    *
030000*****************************************************************
030100*
030200 0250-cscalc-load-dkp.
030300     move     zero            to cs-dkp-tab-count.
030400     read     disk-price-file
030500              at end move "Y" to cscalc-dkp-eof-sw.
030600     perform  0260-cscalc-load-dkp-one thru 0260-exit
030700              until cscalc-dkp-eof.
030800 0250-exit.
030900     exit.
031000*
031100 0260-cscalc-load-dkp-one.
031200     add      1               to cs-dkp-tab-count.
031300     move     cs-dkp-region
031400              to cs-dkp-tab-region (cs-dkp-tab-count).
031500     move     cs-dkp-sku
031600              to cs-dkp-tab-sku (cs-dkp-tab-count).
031700     move     cs-dkp-size-gb
031800              to cs-dkp-tab-size (cs-dkp-tab-count).
031900     move     cs-dkp-payg
032000              to cs-dkp-tab-payg (cs-dkp-tab-count).
032100     move     cs-dkp-reserved
032200              to cs-dkp-tab-reserved (cs-dkp-tab-count).
032300     read     disk-price-file
032400              at end move "Y" to cscalc-dkp-eof-sw.
032500 0260-exit.
032600     exit.
032700*
032800*****************************************************************
032900*  0300 - Vm loop - unmatched Vms are silently skipped, per the  *
033000*         house rule (they contribute nothing to the summary).  *
033100*****************************************************************
033200*
033300 0300-cscalc-vm-loop.
033400     read     vm-inventory-file
033500              at end move "Y" to cscalc-vm-eof-sw.
033600     perform  0310-cscalc-vm-one thru 0310-exit
033700              until cscalc-vm-eof.
033800 0300-exit.
033900     exit.
034000*
034100 0310-cscalc-vm-one.
034200     perform  0320-cscalc-vm-find-price thru 0320-exit.
034300     if       cscalc-vm-found
034400              perform 0330-cscalc-vm-compute thru 0330-exit
034500              perform 0340-cscalc-vm-write thru 0340-exit.
034600     read     vm-inventory-file
034700              at end move "Y" to cscalc-vm-eof-sw.
034800 0310-exit.
034900     exit.
035000*
035100 0320-cscalc-vm-find-price.
035200     move     "N"             to cscalc-vm-found-sw.
035250     move     1               to cscalc-vmp-scan-ix.
035300     perform  0321-cscalc-vm-find-one thru 0321-exit
035400              until cscalc-vmp-scan-ix > cs-vmp-tab-count
035500              or cscalc-vm-found.
036200 0320-exit.
036300     exit.
036400*
036450 0321-cscalc-vm-find-one.
036460     if       cs-vmp-tab-region (cscalc-vmp-scan-ix)
036470              = cs-vm-region
036480      and     cs-vmp-tab-size   (cscalc-vmp-scan-ix) = cs-vm-size
036490      and     cs-vmp-tab-os     (cscalc-vmp-scan-ix)
036500              = cs-vm-os-type
036510              set  cs-vmp-tab-ix to cscalc-vmp-scan-ix
036520              move "Y"        to cscalc-vm-found-sw
036530     else
036540              add  1          to cscalc-vmp-scan-ix.
036550 0321-exit.
036560     exit.
036570*
036580*****************************************************************
036590*  0330 - the seven Vm monthly costs - unavailable options fall  *
036595*         back to the baseline (current) cost, never to zero.    *
036598*****************************************************************
036900*
037000 0330-cscalc-vm-compute.
037100     if       cs-vmp-tab-payg (cs-vmp-tab-ix) = zero
037200              move zero to cscalc-vm-current
037300     else
037400              compute cscalc-vm-current rounded =
037500                      cs-vmp-tab-payg (cs-vmp-tab-ix)
037600                      * cscalc-hours-per-month.
037700     move     cscalc-vm-current to cscalc-vm-spot
037800                                    cscalc-vm-low-pri
037900                                    cscalc-vm-sp-1yr
038000                                    cscalc-vm-sp-3yr
038100                                    cscalc-vm-res-1yr
038200                                    cscalc-vm-res-3yr.
038300     if       cs-vmp-tab-spot (cs-vmp-tab-ix) not = zero
038400              compute cscalc-vm-spot rounded =
038500                      cs-vmp-tab-spot (cs-vmp-tab-ix)
038600                      * cscalc-hours-per-month.
038700     if       cs-vmp-tab-low-pri (cs-vmp-tab-ix) not = zero
038800              compute cscalc-vm-low-pri rounded =
038900                      cs-vmp-tab-low-pri (cs-vmp-tab-ix)
039000                      * cscalc-hours-per-month.
039100     if       cs-vmp-tab-sp-1yr (cs-vmp-tab-ix) not = zero
039200              compute cscalc-vm-sp-1yr rounded =
039300                      cs-vmp-tab-sp-1yr (cs-vmp-tab-ix)
039400                      * cscalc-hours-per-month.
039500     if       cs-vmp-tab-sp-3yr (cs-vmp-tab-ix) not = zero
039600              compute cscalc-vm-sp-3yr rounded =
039700                      cs-vmp-tab-sp-3yr (cs-vmp-tab-ix)
039800                      * cscalc-hours-per-month.
039900     if       cs-vmp-tab-res-1yr (cs-vmp-tab-ix) not = zero
040000              compute cscalc-vm-res-1yr rounded =
040100                      cs-vmp-tab-res-1yr (cs-vmp-tab-ix)
040200                      * cscalc-hours-per-month.
040300     if       cs-vmp-tab-res-3yr (cs-vmp-tab-ix) not = zero
040400              compute cscalc-vm-res-3yr rounded =
040500                      cs-vmp-tab-res-3yr (cs-vmp-tab-ix)
040600                      * cscalc-hours-per-month.
040700     add      cscalc-vm-current  to cs-sum-current.
040800     add      cscalc-vm-spot     to cs-sum-spot.
040900     add      cscalc-vm-low-pri  to cs-sum-low-pri.
041000     add      cscalc-vm-sp-1yr   to cs-sum-sp-1yr.
041100     add      cscalc-vm-sp-3yr   to cs-sum-sp-3yr.
041200     add      cscalc-vm-res-1yr  to cs-sum-res-1yr.
041300     add      cscalc-vm-res-3yr  to cs-sum-res-3yr.
041400     move     "N"             to cscalc-hybrid-exists-sw.
041500     if       cs-vmp-tab-hyb-payg (cs-vmp-tab-ix) not = zero
041600              move "Y"        to cscalc-hybrid-exists-sw
041700              compute cscalc-vm-hyb-payg rounded =
041800                      cs-vmp-tab-hyb-payg (cs-vmp-tab-ix)
041900                      * cscalc-hours-per-month
042000              move cscalc-vm-hyb-payg to cscalc-vm-hyb-sp-1yr
042100                                          cscalc-vm-hyb-sp-3yr
042200              if cs-vmp-tab-hyb-sp-1yr (cs-vmp-tab-ix) not = zero
042300                 compute cscalc-vm-hyb-sp-1yr rounded =
042400                         cs-vmp-tab-hyb-sp-1yr (cs-vmp-tab-ix)
042500                         * cscalc-hours-per-month
042600              end-if
042700              if cs-vmp-tab-hyb-sp-3yr (cs-vmp-tab-ix) not = zero
042800                 compute cscalc-vm-hyb-sp-3yr rounded =
042900                         cs-vmp-tab-hyb-sp-3yr (cs-vmp-tab-ix)
043000                         * cscalc-hours-per-month
043100              end-if
043200              add cscalc-vm-hyb-payg    to cs-sum-hybrid
043300              add cscalc-vm-hyb-sp-1yr  to cs-sum-hyb-sp-1yr
043400              add cscalc-vm-hyb-sp-3yr  to cs-sum-hyb-sp-3yr.
043500 0330-exit.
043600     exit.
043700*
043800 0340-cscalc-vm-write.
043900     move     cs-vm-name      to cs-vmd-name.
044000     move     cs-vm-size      to cs-vmd-size.
044100     move     cs-vm-os-type   to cs-vmd-os-type.
044200     move     cs-vm-region    to cs-vmd-region.
044300     move     cscalc-vm-current  to cs-vmd-current.
044400     move     cscalc-vm-spot      to cs-vmd-spot.
044500     move     cscalc-vm-low-pri   to cs-vmd-low-pri.
044600     move     cscalc-vm-sp-1yr    to cs-vmd-sp-1yr.
044700     move     cscalc-vm-sp-3yr    to cs-vmd-sp-3yr.
044800     write    cs-vmd-record.
044900     add      1               to cs-sum-vm-lines.
045000 0340-exit.
045100     exit.
045200*
045300*****************************************************************
045400*  0400 - Disk loop - skips unsized / un-skued / unpriced disks  *
045500*****************************************************************
045600*
045700 0400-cscalc-dsk-loop.
045800     read     disk-inventory-file
045900              at end move "Y" to cscalc-dsk-eof-sw.
046000     perform  0410-cscalc-dsk-one thru 0410-exit
046100              until cscalc-dsk-eof.
046200 0400-exit.
046300     exit.
046400*
046500 0410-cscalc-dsk-one.
046600     if       cs-dsk-size-gb = zero or cs-dsk-sku = spaces
046700              go to 0410-next.
046800     move     cs-dsk-sku      to cscalc-sku-short.
046900     if       cscalc-sku-suffix = "_ZRS"
047000              move "_LRS"     to cscalc-sku-suffix.
047100     move     "S"             to csdt-function.
047200     move     cscalc-sku-short to csdt-sku-in.
047300     move     cs-dsk-size-gb  to csdt-size-in.
047400     call     "csdtier" using cscalc-csdt-parms.
047500     if       csdt-tier-out = spaces
047600              go to 0410-next.
047700     move     cscalc-sku-short to cscalc-lookup-sku.
047800     perform  0430-cscalc-dsk-scan thru 0430-exit.
047900     if       not cscalc-scan-any
048000              go to 0410-next.
048100     if       cs-dkp-tab-payg (cscalc-scan-found-ix) = zero
048200              display "CSCALC WARNING - NO PAYG PRICE "
048300                      cs-dsk-name
048400              go to 0410-next.
048500     perform  0420-cscalc-dsk-price thru 0420-exit.
048600     if       cscalc-sku-short = "Premium_LRS"
048700              perform 0440-cscalc-dsk-alternatives thru 0440-exit.
048800     perform  0460-cscalc-dsk-write thru 0460-exit.
048900 0410-next.
049000     read     disk-inventory-file
049100              at end move "Y" to cscalc-dsk-eof-sw.
049200 0410-exit.
049300     exit.
049400*
049500*****************************************************************
049600*  0430 - scan the Disk price table for this region + Sku for   *
049700*         the smallest priced size at or above the disk's own.  *
049800*         When the disk is larger than every priced tier, the   *
049900*         last entry scanned for this Sku (the largest) stands. *
050000*****************************************************************
050100*
050200 0430-cscalc-dsk-scan.
050300     move     "N"             to cscalc-scan-any-sw.
050400     move     "N"             to cscalc-scan-found-sw.
050500     move     zero            to cscalc-scan-found-ix.
050600     move     1               to cscalc-dkp-scan-ix.
050700     perform  0431-cscalc-dsk-scan-one thru 0431-exit
050800              until cscalc-dkp-scan-ix > cs-dkp-tab-count
050900              or cscalc-scan-found.
051000 0430-exit.
051100     exit.
051200*
051300 0431-cscalc-dsk-scan-one.
051400     if       cs-dkp-tab-region (cscalc-dkp-scan-ix)
051500              = cs-dsk-region
051600              and cs-dkp-tab-sku (cscalc-dkp-scan-ix)
051700                  = cscalc-lookup-sku
051800              move "Y"        to cscalc-scan-any-sw
051900              move cscalc-dkp-scan-ix to cscalc-scan-found-ix
052000              if cs-dkp-tab-size (cscalc-dkp-scan-ix)
052100                 >= cs-dsk-size-gb
052200                 move "Y"     to cscalc-scan-found-sw.
052300     add      1               to cscalc-dkp-scan-ix.
052400 0431-exit.
052500     exit.
052600*
052700*****************************************************************
052800*  0420 - current / reserved disk cost - rates already monthly  *
052900*****************************************************************
053000*
053100 0420-cscalc-dsk-price.
053200     compute  cs-dkd-current rounded =
053300              cs-dkp-tab-payg (cscalc-scan-found-ix).
053400     move     "N"             to cscalc-reserved-elig-sw.
053500     move     zero            to cs-dkd-reserved
053600                                  cs-dkd-reserved-savings.
053700     if       cs-dkp-tab-reserved (cscalc-scan-found-ix)
053800              not = zero
053900              move "Y"        to cscalc-reserved-elig-sw
054000              compute cs-dkd-reserved rounded =
054100                      cs-dkp-tab-reserved (cscalc-scan-found-ix)
054200              compute cs-dkd-reserved-savings rounded =
054300                      cs-dkd-current - cs-dkd-reserved.
054400     if       cscalc-reserved-elig
054500              move "Y"        to cs-dkd-reserved-elig
054600     else
054700              move "N"        to cs-dkd-reserved-elig.
054800     add      cs-dkd-current  to cs-sum-current.
054900     if       cscalc-reserved-elig
055000              add cs-dkd-reserved      to cs-sum-sp-3yr
055100     else
055200              add cs-dkd-current       to cs-sum-sp-3yr.
055300 0420-exit.
055400     exit.
055500*
055600*****************************************************************
055700*  0440 - Premium-disk alternatives - Standard Ssd then Standard *
055800*         Hdd, each only when its own tier is actually priced.  *
055900*****************************************************************
056000*
056100 0440-cscalc-dsk-alternatives.
056200     move     "A"             to csdt-function.
056300     move     cs-dsk-size-gb  to csdt-size-in.
056400     call     "csdtier" using cscalc-csdt-parms.
056500     move     zero            to cs-dkd-alt-count.
056600     if       csdt-ssd-tier-out not = spaces
056700              move "StandardSSD_LRS" to cscalc-lookup-sku
056800              move csdt-size-out     to cscalc-lookup-size
056900              perform 0450-cscalc-dsk-exact thru 0450-exit
057000              if cscalc-exact-found
057100                 perform 0441-cscalc-dsk-alt-fill thru 0441-exit
057200                         using csdt-ssd-tier-out.
057300     if       csdt-std-tier-out not = spaces
057400              move "Standard_LRS"    to cscalc-lookup-sku
057500              move csdt-size-out     to cscalc-lookup-size
057600              perform 0450-cscalc-dsk-exact thru 0450-exit
057700              if cscalc-exact-found
057800                 perform 0442-cscalc-dsk-alt-fill thru 0442-exit
057900                         using csdt-std-tier-out.
058000 0440-exit.
058100     exit.
058200*
058300*****************************************************************
058400*  0450 - exact region+Sku+size lookup, used for alternatives -  *
058500*         a plain Search All, the same boundary universe as the *
058600*         Premium table so the rounded size matches exactly.    *
058700*****************************************************************
058800*
058900 0450-cscalc-dsk-exact.
059000     move     "N"             to cscalc-exact-found-sw.
059100     search   all cs-dkp-tab-entry
059200              at end
059300                  continue
059400              when cs-dkp-tab-region (cs-dkp-tab-ix)
059500                   = cs-dsk-region
059600               and cs-dkp-tab-sku    (cs-dkp-tab-ix)
059700                   = cscalc-lookup-sku
059800               and cs-dkp-tab-size   (cs-dkp-tab-ix)
059900                   = cscalc-lookup-size
060000                  move "Y"    to cscalc-exact-found-sw
060100                  move cs-dkp-tab-ix to cscalc-exact-ix.
060200 0450-exit.
060300     exit.
060400*
060500 0441-cscalc-dsk-alt-fill.
060600     add      1               to cs-dkd-alt-count.
060650     move     "StandardSSD_LRS" to cscalc-sku-short.
060700     move     cscalc-sku-short (1:11)
060800              to cs-dkd-alt-sku (cs-dkd-alt-count).
060900     move     csdt-ssd-tier-out
061000              to cs-dkd-alt-tier (cs-dkd-alt-count).
061100     perform  0443-cscalc-dsk-alt-amounts thru 0443-exit.
061200 0441-exit.
061300     exit.
061400*
061500 0442-cscalc-dsk-alt-fill.
061600     add      1               to cs-dkd-alt-count.
061650     move     "Standard_LRS"  to cscalc-sku-short.
061700     move     cscalc-sku-short (1:8)
061800              to cs-dkd-alt-sku (cs-dkd-alt-count).
061900     move     csdt-std-tier-out
062000              to cs-dkd-alt-tier (cs-dkd-alt-count).
062100     perform  0443-cscalc-dsk-alt-amounts thru 0443-exit.
062200 0442-exit.
062300     exit.
062400*
062500 0443-cscalc-dsk-alt-amounts.
062600     compute  cs-dkd-alt-cost (cs-dkd-alt-count) rounded =
062700              cs-dkp-tab-payg (cscalc-exact-ix).
062800     compute  cs-dkd-alt-savings (cs-dkd-alt-count) rounded =
062900              cs-dkd-current - cs-dkd-alt-cost (cs-dkd-alt-count).
063000     if       cs-dkd-current > zero
063100              compute cs-dkd-alt-pct (cs-dkd-alt-count) rounded =
063200                      (cs-dkd-alt-savings (cs-dkd-alt-count)
063300                       / cs-dkd-current) * 100
063400     else
063500              move zero to cs-dkd-alt-pct (cs-dkd-alt-count).
063600 0443-exit.
063700     exit.
063800*
063900 0460-cscalc-dsk-write.
064000     move     cs-dsk-name     to cs-dkd-name.
064100     move     cs-dsk-sku      to cs-dkd-sku.
064200     move     csdt-tier-out   to cs-dkd-tier.
064300     move     cs-dsk-size-gb  to cs-dkd-size-gb.
064400     move     cs-dsk-region   to cs-dkd-region.
064500     write    cs-dkd-record.
064600     add      1               to cs-sum-dsk-lines.
064700 0460-exit.
064800     exit.
064900*
065000*****************************************************************
065100*  0500 - savings percentages, current-total zero means a dry   *
065200*         run - percentages stay zero rather than divide by it  *
065300*****************************************************************
065400*
065500 0500-cscalc-summary.
065600     if       cs-sum-current = zero
065700              go to 0500-exit.
065800     compute  cs-sum-pct-spot rounded =
065900              ((cs-sum-current - cs-sum-spot)
066000               / cs-sum-current) * 100.
066100     compute  cs-sum-pct-low-pri rounded =
066200              ((cs-sum-current - cs-sum-low-pri)
066300               / cs-sum-current) * 100.
066400     move     cs-sum-pct-low-pri to cs-sum-pct-res-low-pri.
066500     compute  cs-sum-pct-sp-1yr rounded =
066600              ((cs-sum-current - cs-sum-sp-1yr)
066700               / cs-sum-current) * 100.
066800     compute  cs-sum-pct-sp-3yr rounded =
066900              ((cs-sum-current - cs-sum-sp-3yr)
067000               / cs-sum-current) * 100.
067100     if       cs-sum-hybrid not = zero
067200              compute cs-sum-pct-hybrid rounded =
067300                      ((cs-sum-current - cs-sum-hybrid)
067400                       / cs-sum-current) * 100.
067500     if       cs-sum-hyb-sp-1yr not = zero
067600              compute cs-sum-pct-hyb-sp-1yr rounded =
067700                      ((cs-sum-current - cs-sum-hyb-sp-1yr)
067800                       / cs-sum-current) * 100.
067900     if       cs-sum-hyb-sp-3yr not = zero
068000              compute cs-sum-pct-hyb-sp-3yr rounded =
068100                      ((cs-sum-current - cs-sum-hyb-sp-3yr)
068200                       / cs-sum-current) * 100.
068300 0500-exit.
068400     exit.
068500*
068600 0900-cscalc-close-files.
068700     close    vm-inventory-file disk-inventory-file
068800              vm-price-work-file disk-price-file
068900              vm-detail-file disk-detail-file summary-file.
069000 0900-exit.
069100     exit.

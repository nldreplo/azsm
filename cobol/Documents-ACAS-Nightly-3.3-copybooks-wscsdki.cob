000100*****************************************************
000200*                                                    *
000300*  Record Definition For Cloud Disk Inventory File  *
000400*     Line sequential - fixed columns               *
000500*                                                    *
000600*****************************************************
000700*  Record length 60 bytes (55 + growth filler).
000800*
000900* Sibling of Cs-Vm-Record (see wscsvmi) - the old
001000*  Computer Centre never metered disk packs per pack,
001100*  this is all-new for the Azure pilot.
001200*
001300* 18/03/11 rjw - Created for the Azure pilot feed.
001400* 16/11/24 dkp - Dsk-Sku widened to x(15), was x(11),
001500*                to take the _ZRS variants.
001600* 10/01/26 vbc - Final tidy for Cloud-Spend 1.0 release.
001700*
001800 01  Cs-Dsk-Record.
001900    03  Cs-Dsk-Name           pic x(20).
002000*                                   Disk name
002100    03  Cs-Dsk-Region         pic x(15).
002200*                                   Region code
002300    03  Cs-Dsk-Sku            pic x(15).
002400*                              Premium_LRS, StandardSSD_LRS,
002500*                              Standard_LRS (_ZRS twin mapped to
002600*                              _LRS for tier lookup)
002700    03  Cs-Dsk-Size-Gb        pic 9(5).
002800*                              Provisioned size, GB. Zero or
002900*                              the SKU blank ==> record skipped.
003000    03  filler                pic x(5).
003100*                                   Spare for growth
003200*

000100*****************************************************************
000200*                                                                *
000300*                  Cloud-Spend Start Of Job                     *
000400*          Sets run date / default currency, chains the          *
000500*          rest of the cost-savings analysis run                *
000600*                                                                *
000700*****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200     program-id.         cs000.
001300**
001400*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/06/1987
001500*                        For Applewood Computers, Computer Centre.
001600*    Installation.       Applewood Computers, Watford.
001700*    Date-Written.       14/06/1987.
001800*    Date-Compiled.
001900*    Security.           Copyright (C) 1987-2026, V B Coen.
002000*                        Distributed under the GNU General
002100*                        Public License, see file COPYING.
002200**
002300*    Remarks.            Start-of-job step for the Cloud-Spend
002400*                        suite.  Sets Cs-Run-Date and the
002500*                        default currency code, then chains
002600*                        Csbld, Cscalc, Csrgstr and (if the Csv
002700*                        Upsi switch is on) Cscsv, in that order.
002800*
002900*                        No operator interaction - this suite runs
003000*                        unattended against fixed file assigns, so
003100*                        the old Computer Centre date-entry screen
003200*                        this module once carried has no place
003300*                        here - see change log.
003400**
003500*    Version.            See Cs000-Version in Working-Storage.
003600**
003700*    Called Modules.     csbld.
003800*                        cscalc.
003900*                        csrgstr.
004000*                        cscsv.
004100**
004200*    Files Used.         None directly - Cs-Run-Parms only.
004300**
004400* Changes:
004500* 14/06/87 vbc - 1.0 Created.  Computer Centre Start-of-Day - full
004600*                    screen date-entry & 3-form date conversion,
004700*                    then chained to the payroll menu.
004800* 02/03/91 vbc -  .1 Added the dual-shift time stamp for the new
004900*                    two-shift computer room rota.
005000* 19/11/98 vbc -  .2 Y2K readiness pass - WSA-Date widened to
005100*                    Accept ... From Date Yyyymmdd throughout.
005200* 21/07/11 rjw - 2.0 Rebuilt as the Azure pilot start-of-job -
005300*                    removed the screen date entry and security
005400*                    chain entirely, this suite has no terminal.
005500*                    Added the Csbld/Cscalc/Csrgstr call chain.
005600* 14/02/17 dkp -  .1 Added the Cscsv call, gated on Upsi-0, when
005700*                    Finance asked for a comma file as well as
005800*                    the print report.
005900* 12/01/26 vbc -  .2 Final tidy for Cloud-Spend 1.0.  Renamed
006000*                    entry fields to Cs000- prefix throughout.
006100**
006200*****************************************************************
006300*
006400 environment              division.
006500*================================
006600*
006700 copy "wscsenv.cob".
006800 input-output             section.
006900*-----------------------
007000*
007100 data                     division.
007200*================================
007300 working-storage          section.
007400*-----------------------
007500*
007600 77  cs000-version         pic x(17) value "cs000 (2.2)".
007700*
007800 copy "wscsrun.cob".
007900*
008000 01  cs-run-parms-log redefines cs-run-parms pic x(24).
008100*                                Whole parm block as one string,
008200*                                for the start-of-job audit line.
008300*
008400 01  cs000-ws.
008500     03  cs000-accept-date      pic 9(8).
008600     03  cs000-accept-date-r redefines cs000-accept-date.
008700         05  cs000-acc-ccyy             pic 9(4).
008800         05  cs000-acc-ccyy-r redefines cs000-acc-ccyy.
008900             07  cs000-acc-cc               pic 9(2).
009000             07  cs000-acc-yy               pic 9(2).
009100         05  cs000-acc-mm               pic 9(2).
009200         05  cs000-acc-dd               pic 9(2).
009300     03  cs000-bad-date-sw      pic x value "N".
009400         88  cs000-bad-date              value "Y".
009500     03  filler                 pic x(9).
009600*
009700 procedure                division.
009800*=================================
009900*
010000 0010-cs000-main.
010100     accept   cs000-accept-date from date yyyymmdd.
010200     move     cs000-accept-date to cs-run-date.
010300     if       cs000-accept-date = zero
010400              move "Y" to cs000-bad-date-sw
010500     else
010600     if       cs000-acc-cc < 19 or > 21
010700              move "Y" to cs000-bad-date-sw.
010800     if       cs000-bad-date
010900              move zero to cs-run-date.
011000     move     "EUR"           to cs-run-ccy.
011100     move     "N"             to cs-run-csv-ind.
011200     if       cs-upsi-csv-on
011300              move "Y"        to cs-run-csv-ind.
011400     display  "CS000 Run Parms: " cs-run-parms-log.
011500     call     "csbld"   using cs-run-parms.
011600     call     "cscalc"  using cs-run-parms.
011700     call     "csrgstr" using cs-run-parms.
011800     if       cs-run-csv-wanted
011900              call "cscsv" using cs-run-parms.
012000     goback.

000100*****************************************************
000200*                                                    *
000300*  Virtual Machine Detail Line                      *
000400*     One per priced Vm - written by cscalc         *
000450*     0340-cscalc-vm-write, read back by            *
000500*     csrgstr/cscsv 0510-...-vm-one                 *
000600*                                                    *
000700*****************************************************
000800* Held on Cs-Vmd-File, a scratch work file so cscalc
000900*  does not have to keep every Vm in memory at once.
001000*
001100* 21/07/11 rjw - Created for the Azure pilot feed.
001200* 12/01/26 vbc - Final tidy for Cloud-Spend 1.0.
001300*
001400 01  Cs-Vmd-Record.
001500    03  Cs-Vmd-Name               pic x(20).
001600    03  Cs-Vmd-Size               pic x(20).
001700    03  Cs-Vmd-Os-Type            pic x.
001800        88  Cs-Vmd-Windows                 value "W".
001900        88  Cs-Vmd-Linux                   value "L".
002000    03  Cs-Vmd-Region             pic x(15).
002100    03  Cs-Vmd-Current            pic s9(7)v99.
002200    03  Cs-Vmd-Spot               pic s9(7)v99.
002300    03  Cs-Vmd-Low-Pri            pic s9(7)v99.
002400    03  Cs-Vmd-Sp-1yr             pic s9(7)v99.
002500    03  Cs-Vmd-Sp-3yr             pic s9(7)v99.
002600    03  filler                    pic x(10).
002700*

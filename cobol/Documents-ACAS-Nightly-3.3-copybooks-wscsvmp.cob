000100*****************************************************
000200*                                                    *
000300*  Record Definition For Cloud VM Price File        *
000400*     One record per Region + Size + Os-Type        *
000500*                                                    *
000600*****************************************************
000700*  Record length approx 120 bytes.
000800*
000900* Rates are hourly, 4 implied decimals.  A rate of
001000*  zero means "not offered" and the calculator falls
001100*  back to the pay-as-you-go rate for that option -
001200*  see cscalc 0330-cscalc-vm-compute.  Windows
001300*  savings-plan & hybrid rates are derived by csbld
001400*  when absent on load - see csbld 0400-csbld-derive-entry.
001500*
001600* 19/05/11 rjw - Created for the Azure pilot feed,
001700*                replacing the old CCP-Rate-Record
001800*                (CPU-second chargeback rates).
001900* 02/02/99 vbc - Y2K note: CCP-Rate-Record predecessor
002000*                patched, no impact on this layout.
002100* 08/02/17 dkp - Added Vmp-Res-1yr/3yr reservation
002200*                rates, filler reduced.
002300* 12/01/26 vbc - Final tidy for Cloud-Spend 1.0.
002400*
002500 01  Cs-Vmp-Record.
002600    03  Cs-Vmp-Region         pic x(15).
002700    03  Cs-Vmp-Size           pic x(20).
002800    03  Cs-Vmp-Os-Type        pic x.
002900        88  Cs-Vmp-Windows              value "W".
003000        88  Cs-Vmp-Linux                value "L".
003100    03  Cs-Vmp-Payg           pic 9(5)v9(4).
003200*                              Pay-as-you-go hourly rate
003300    03  Cs-Vmp-Spot           pic 9(5)v9(4).
003400    03  Cs-Vmp-Low-Pri        pic 9(5)v9(4).
003500    03  Cs-Vmp-Sp-1yr         pic 9(5)v9(4).
003600    03  Cs-Vmp-Sp-3yr         pic 9(5)v9(4).
003700    03  Cs-Vmp-Res-1yr        pic 9(5)v9(4).
003800    03  Cs-Vmp-Res-3yr        pic 9(5)v9(4).
003900    03  Cs-Vmp-Hyb-Payg       pic 9(5)v9(4).
004000*                              Hybrid-benefit Payg (Windows only)
004100    03  Cs-Vmp-Hyb-Sp-1yr     pic 9(5)v9(4).
004200    03  Cs-Vmp-Hyb-Sp-3yr     pic 9(5)v9(4).
004300    03  filler                pic x(6).
004400*

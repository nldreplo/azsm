000100*****************************************************
000200*                                                    *
000300*  Managed Disk Detail Line                         *
000400*     One per priced disk - written by cscalc       *
000450*     0460-cscalc-dsk-write, read back by           *
000500*     csrgstr/cscsv 0610-...-dsk-one                *
000600*                                                    *
000700*****************************************************
000800* Held on Cs-Dkd-File, a scratch work file, same
000900*  reason as Cs-Vmd-File above.  Reserved-Elig and
001000*  Alt-Count are indicator bytes - the printers test
001100*  them instead of testing amount fields for zero,
001200*  because a zero reserved price is a real price on
001300*  some Sku families (see csdtier notes).
001400*
001500* 21/07/11 rjw - Created for the Azure pilot feed -
001600*                the old Computer Centre disk report
001700*                had no tiers or alternatives at all.
001800* 19/11/24 dkp - Added the two alternative-tier slots
001900*                when Premium-to-Ssd/Std compares
002000*                were asked for by Finance.
002100* 12/01/26 vbc - Final tidy for Cloud-Spend 1.0.
002200*
002300 01  Cs-Dkd-Record.
002400    03  Cs-Dkd-Name               pic x(20).
002500    03  Cs-Dkd-Sku                pic x(15).
002600    03  Cs-Dkd-Tier               pic x(4).
002700    03  Cs-Dkd-Size-Gb            pic 9(5).
002800    03  Cs-Dkd-Region             pic x(15).
002900    03  Cs-Dkd-Current            pic s9(7)v99.
003000    03  Cs-Dkd-Reserved-Elig      pic x.
003100        88  Cs-Dkd-Reserved-Ok             value "Y".
003200        88  Cs-Dkd-Reserved-Na             value "N".
003300    03  Cs-Dkd-Reserved           pic s9(7)v99.
003400    03  Cs-Dkd-Reserved-Savings   pic s9(7)v99.
003500    03  Cs-Dkd-Alt-Count          pic 9 comp.
003600    03  Cs-Dkd-Alt-Entry          occurs 2 times.
003620*                                  Alt-Sku holds the short Sku
003640*                                  name (_Lrs suffix stripped) -
003660*                                  never the full inventory Sku.
003700        05  Cs-Dkd-Alt-Sku                 pic x(15).
003800        05  Cs-Dkd-Alt-Tier                pic x(4).
003900        05  Cs-Dkd-Alt-Cost                pic s9(7)v99.
004000        05  Cs-Dkd-Alt-Savings             pic s9(7)v99.
004100        05  Cs-Dkd-Alt-Pct                 pic s9(3)v99.
004200    03  filler                    pic x(6).
004300*

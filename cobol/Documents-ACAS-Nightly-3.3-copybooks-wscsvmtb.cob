000100*****************************************************
000200*                                                    *
000300*  Working Table For Cloud VM Price Records         *
000400*     Loaded by cscalc 0200/0210-cscalc-load-vmp     *
000500*                                                    *
000600*****************************************************
000700* 19/05/11 rjw - Created alongside wscsvmp.
000800* 08/02/17 dkp - Added Hyb- entries after the Azure
000900*                Hybrid Benefit rules went in.
001000* 12/01/26 vbc - Final tidy for Cloud-Spend 1.0.
001100*
001200* Table of loaded rate records - built by cscalc
001300*  0200/0210-cscalc-load-vmp in whatever order Csbld
001400*  wrote the work file (grouped Region/Size, not fully
001500*  sorted) - searched by cscalc 0320/0321-cscalc-vm-
001550*  find-price with a straight scan, not Search All, since
001560*  the Os-Type part of the key is not guaranteed ascending.
001600*
001700 01  Cs-Vmp-Table.
001800    03  Cs-Vmp-Tab-Entry      occurs 1 to 2000 times
001900                              depending on Cs-Vmp-Tab-Count
002300                              indexed by Cs-Vmp-Tab-Ix.
002400        05  Cs-Vmp-Tab-Region          pic x(15).
002500        05  Cs-Vmp-Tab-Size            pic x(20).
002600        05  Cs-Vmp-Tab-Os              pic x.
002700        05  Cs-Vmp-Tab-Payg            pic 9(5)v9(4).
002800        05  Cs-Vmp-Tab-Spot            pic 9(5)v9(4).
002900        05  Cs-Vmp-Tab-Low-Pri         pic 9(5)v9(4).
003000        05  Cs-Vmp-Tab-Sp-1yr          pic 9(5)v9(4).
003100        05  Cs-Vmp-Tab-Sp-3yr          pic 9(5)v9(4).
003200        05  Cs-Vmp-Tab-Res-1yr         pic 9(5)v9(4).
003300        05  Cs-Vmp-Tab-Res-3yr         pic 9(5)v9(4).
003400        05  Cs-Vmp-Tab-Hyb-Payg        pic 9(5)v9(4).
003500        05  Cs-Vmp-Tab-Hyb-Sp-1yr      pic 9(5)v9(4).
003600        05  Cs-Vmp-Tab-Hyb-Sp-3yr      pic 9(5)v9(4).
003650        05  Filler                     pic x(5).
003700 01  Cs-Vmp-Tab-Count         binary-long unsigned value zero.
003800*

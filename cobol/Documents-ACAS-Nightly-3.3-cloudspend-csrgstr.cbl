000100*****************************************************************
000200*                                                                *
000300*              Cost-Savings Report - Console Print               *
000400*          Uses RW (Report Writer) - see also cscsv             *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100     program-id.         csrgstr.
001200**
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/06/1987
001400*                        For Applewood Computers, Computer Centre.
001500*    Installation.       Applewood Computers, Watford.
001600*    Date-Written.       14/06/1987.
001700*    Date-Compiled.
001800*    Security.           Copyright (C) 1987-2026, V B Coen.
001900*                        Distributed under the GNU General
002000*                        Public License, see file COPYING.
002100**
002200*    Remarks.            Prints the cost-savings report - reads
002300*                        the summary record and the Vm / Disk
002400*                        detail work files left by cscalc and
002500*                        builds the five report sections using
002600*                        Report Writer.  Calls csfmt for every
002700*                        money / percentage figure printed.
002800**
002900*    Version.            See Csr-Version in Working-Storage.
003000**
003100*    Called Modules.     csfmt.
003200**
003300*    Files Used.         Summary-File.       Input, 1 record.
003400*                        Vm-Detail-File.     Input.
003500*                        Disk-Detail-File.   Input.
003600*                        Report-File.        Output, Rpt Writer.
003700**
003800* Changes:
003900* 14/06/87 vbc - 1.0 Created.  Computer Centre CPU-seconds
004000*                    register - one flat total line, Report
004100*                    Writer used for the page heading only.
004200* 02/03/91 vbc -  .1 Added the per-partition detail group for
004300*                    the departmental chargeback breakdown.
004400* 19/11/98 vbc -  .2 Y2K readiness pass - no 2-digit years held
004500*                    in this module, comments tidied only.
004600* 21/07/11 rjw - 2.0 Rebuilt for the Azure pilot - chargeback
004700*                    register replaced by the five cost-savings
004800*                    sections read off cscalc's work files.
004900* 08/02/17 dkp -  .1 Added the conditional Hybrid Benefit rows
005000*                    to the commitment-based table.
005100* 19/11/24 dkp -  .2 Added the Disk alternatives column text.
005200* 12/01/26 vbc -  .3 Final tidy for Cloud-Spend 1.0.  Renamed
005300*                    entry fields to Csr- prefix throughout.
005400**
005500*****************************************************************
005600*
005700 environment              division.
005800*================================
005900*
006000 copy "wscsenv.cob".
006100 input-output             section.
006200*-----------------------
006300 file-control.
006400     select   summary-file
006500              assign to "CSSUMRY"
006600              organization is line sequential
006700              file status is csr-sum-status.
006800     select   vm-detail-file
006900              assign to "VMDETAIL"
007000              organization is line sequential
007100              file status is csr-vmd-status.
007200     select   disk-detail-file
007300              assign to "DSKDETAIL"
007400              organization is line sequential
007500              file status is csr-dkd-status.
007600     select   report-file
007700              assign to "CSREPRT"
007800              organization is line sequential
007900              file status is csr-rpt-status.
008000*
008100 data                     division.
008200*================================
008300 file section.
008400*
008500 fd  summary-file.
008600 copy "wscssum.cob".
008700*
008800 fd  vm-detail-file.
008900 copy "wscsvmd.cob".
009000*
009100 fd  disk-detail-file.
009200 copy "wscsdkd.cob".
009300*
009400 fd  report-file
009500     report is cost-savings-report.
009600*
009700 working-storage          section.
009800*-----------------------
009900*
010000 77  csr-version            pic x(17) value "csrgstr (2.3)".
010100*
010200 01  csr-csft-parms.
010300     03  csft-function          pic x.
010400         88  csft-fn-currency            value "C".
010500         88  csft-fn-percent             value "P".
010600     03  csft-currency-code     pic x(3).
010700     03  csft-amount-in         pic s9(9)v99.
010800     03  csft-pct-in            pic s9(3)v99.
010900     03  csft-formatted-out     pic x(20).
011000     03  filler                 pic x(3).
011100*
011200 01  csr-ws.
011300     03  csr-sum-status         pic xx.
011400     03  csr-vmd-status         pic xx.
011500         88  csr-vmd-ok                  value "00".
011600     03  csr-dkd-status         pic xx.
011700         88  csr-dkd-ok                  value "00".
011800     03  csr-rpt-status         pic xx.
011900     03  csr-vm-eof-sw          pic x value "N".
012000         88  csr-vm-eof                  value "Y".
012100     03  csr-dsk-eof-sw         pic x value "N".
012200         88  csr-dsk-eof                 value "Y".
012300     03  csr-alt-ix             pic 9 comp.
012400     03  csr-section-title      pic x(40).
012500     03  csr-section-title-r redefines csr-section-title.
012600         05  filler                     pic x(20).
012700         05  csr-section-title-tail     pic x(20).
012800     03  csr-opt-name           pic x(30).
012900     03  csr-opt-cost-txt       pic x(20).
013000     03  csr-opt-save-txt       pic x(20).
013100     03  csr-opt-pct-txt        pic x(10).
013200     03  csr-money-txt          pic x(20).
013300     03  csr-money-txt2         pic x(20).
013400     03  csr-money-txt3         pic x(20).
013500     03  csr-money-txt4         pic x(20).
013600     03  csr-money-txt5         pic x(20).
013700     03  csr-alt-line1          pic x(60).
013800     03  csr-alt-line2          pic x(60).
013900     03  csr-alt-amt-r redefines csr-alt-line1.
014000         05  filler                     pic x(20).
014100         05  csr-alt-pct-view           pic x(40).
014200     03  csr-sum-rec-save       pic x(69).
014300     03  csr-sum-rec-save-r redefines csr-sum-rec-save.
014400         05  filler                     pic x(69).
014500     03  filler                 pic x(7).
014600*
014700 report section.
014800*---------------
014900*
015000 rd  cost-savings-report
015100     control final
015200     page limit 60 lines
015300     heading 1
015400     first detail 4
015500     last detail 56
015600     footing 58.
015700*
015800 01  csr-page-heading type page heading.
015900     03  line 1.
016000         05  column 1           pic x(45)
016100             value "Cloud-Spend Analysis - Monthly Cost Report".
016200         05  column 60          pic x(3) source cs-sum-currency.
016300     03  line 2.
016400         05  column 1           pic x(25)
016500             value "Current Monthly Cost:".
016600         05  column 27          pic x(20) source csr-money-txt.
016700     03  line 3.
016800         05  column 1           pic x(78) value all "-".
016900         05  filler             column 79 pic x(2).
017000*
017100 01  csr-heading-line type detail.
017200     03  line + 2.
017300         05  column 1           pic x(40)
017400                 source csr-section-title.
017500*
017600 01  csr-option-line type detail.
017700     03  line + 1.
017800         05  column 1           pic x(30) source csr-opt-name.
017900         05  column 32          pic x(20) source csr-opt-cost-txt.
018000         05  column 53          pic x(20) source csr-opt-save-txt.
018100         05  column 74          pic x(10) source csr-opt-pct-txt.
018200         05  filler             column 84 pic x(10).
018300*
018400 01  csr-vm-line type detail.
018500     03  line + 1.
018600         05  column  1          pic x(20) source cs-vmd-name.
018700         05  column 21          pic x(20) source cs-vmd-size.
018800         05  column 41          pic x(7)
018900                 source cs-vmd-os-type.
019000         05  column 48          pic x(15) source cs-vmd-region.
019100         05  column 63          pic x(20) source csr-money-txt.
019200         05  column 83          pic x(20) source csr-money-txt2.
019300     03  line + 1.
019400         05  column 63          pic x(20) source csr-money-txt3.
019500         05  column 83          pic x(20) source csr-money-txt4.
019600         05  filler             column 103 pic x(10).
019700*
019800 01  csr-dsk-line type detail.
019900     03  line + 1.
020000         05  column  1          pic x(20) source cs-dkd-name.
020100         05  column 21          pic x(15) source cs-dkd-sku.
020200         05  column 36          pic x(4)  source cs-dkd-tier.
020300         05  column 40          pic zzzz9
020400                 source cs-dkd-size-gb.
020500         05  column 46          pic x(15) source cs-dkd-region.
020600         05  column 61          pic x(20) source csr-money-txt.
020700     03  line + 1.
020800         05  column 61          pic x(20) source csr-money-txt2.
020900         05  column 81          pic x(20) source csr-money-txt3.
021000     03  line + 1.
021100         05  column  1          pic x(60) source csr-alt-line1.
021200     03  line + 1.
021300         05  column  1          pic x(60) source csr-alt-line2.
021400         05  filler             column 61 pic x(10).
021500*
021600 01  type footing final.
021700     03  line + 2.
021800         05  column 1           pic x(18)
021900                 value "Vm lines printed:".
022000         05  column 22          pic zzzz9 source cs-sum-vm-lines.
022100     03  line + 1.
022200         05  column 1           pic x(20)
022300                 value "Disk lines printed:".
022400         05  column 22          pic zzzz9 source cs-sum-dsk-lines.
022500         05  filler             column 28 pic x(10).
022600*
022700 linkage                  section.
022800*-----------------------
022900*
023000 copy "wscsrun.cob".
023100 01  cs-run-parms-rpt-view redefines cs-run-parms pic x(24).
023200*
023300 procedure                division using cs-run-parms.
023400*======================================================
023500*
023600 0010-csr-main.
023700     perform  0100-csr-open-files thru 0100-exit.
023800     read     summary-file.
023900     initiate cost-savings-report.
024000     move     "C"             to csft-function.
024100     move     cs-sum-currency to csft-currency-code.
024200     move     cs-sum-current  to csft-amount-in.
024300     call     "csfmt" using csr-csft-parms.
024400     move     csft-formatted-out to csr-money-txt.
024500     generate csr-page-heading.
024600     perform  0300-csr-flex-section thru 0300-exit.
024700     perform  0400-csr-commit-section thru 0400-exit.
024800     perform  0500-csr-vm-section thru 0500-exit.
024900     perform  0600-csr-dsk-section thru 0600-exit.
025000     generate cost-savings-report.
025100     terminate cost-savings-report.
025200     perform  0900-csr-close-files thru 0900-exit.
025300     goback.
025400*
025500 0100-csr-open-files.
025600     open     input summary-file vm-detail-file disk-detail-file.
025700     open     output report-file.
025800 0100-exit.
025900     exit.
026000*
026100*****************************************************************
026200*  0300 - Flexible Consumption Options - Pay-as-you-go never    *
026300*         shows a savings figure, it is the baseline itself.    *
026400*****************************************************************
026500*
026600 0300-csr-flex-section.
026700     move     "Flexible Consumption Options" to csr-section-title.
026800     generate csr-heading-line.
026900     move     "Pay-as-you-go"  to csr-opt-name.
027000     move     cs-sum-currency  to csft-currency-code.
027100     move     cs-sum-current   to csft-amount-in.
027200     move     "C"              to csft-function.
027300     call     "csfmt" using csr-csft-parms.
027400     move     csft-formatted-out to csr-opt-cost-txt.
027500     move     "-"              to csr-opt-save-txt.
027600     move     "-"              to csr-opt-pct-txt.
027700     generate csr-option-line.
027800     move     "Spot Instances" to csr-opt-name.
027900     move     cs-sum-spot      to csft-amount-in.
028000     perform  0310-csr-flex-row thru 0310-exit.
028100     move     cs-sum-pct-spot  to csft-pct-in.
028200     perform  0320-csr-flex-pct thru 0320-exit.
028300     generate csr-option-line.
028400     move     "Low Priority VMs" to csr-opt-name.
028500     move     cs-sum-low-pri     to csft-amount-in.
028600     perform  0310-csr-flex-row thru 0310-exit.
028700     move     cs-sum-pct-low-pri to csft-pct-in.
028800     perform  0320-csr-flex-pct thru 0320-exit.
028900     generate csr-option-line.
029000 0300-exit.
029100     exit.
029200*
029300 0310-csr-flex-row.
029400     move     "C"              to csft-function.
029500     call     "csfmt" using csr-csft-parms.
029600     move     csft-formatted-out to csr-opt-cost-txt.
029700     compute  csft-amount-in  = cs-sum-current - csft-amount-in.
029800     call     "csfmt" using csr-csft-parms.
029900     move     csft-formatted-out to csr-opt-save-txt.
030000 0310-exit.
030100     exit.
030200*
030300 0320-csr-flex-pct.
030400     move     "P"              to csft-function.
030500     call     "csfmt" using csr-csft-parms.
030600     move     csft-formatted-out to csr-opt-pct-txt.
030700 0320-exit.
030800     exit.
030900*
031000*****************************************************************
031100*  0400 - Commitment-Based Options - the three Hybrid rows only  *
031200*         appear when the hybrid monthly total is non-zero.      *
031300*****************************************************************
031400*
031500 0400-csr-commit-section.
031600     move     "Commitment-Based Options" to csr-section-title.
031700     generate csr-heading-line.
031800     move     "Savings Plan (1 Year)" to csr-opt-name.
031900     move     cs-sum-sp-1yr    to csft-amount-in.
032000     perform  0310-csr-flex-row thru 0310-exit.
032100     move     cs-sum-pct-sp-1yr to csft-pct-in.
032200     perform  0320-csr-flex-pct thru 0320-exit.
032300     generate csr-option-line.
032400     move     "Savings Plan (3 Years)" to csr-opt-name.
032500     move     cs-sum-sp-3yr    to csft-amount-in.
032600     perform  0310-csr-flex-row thru 0310-exit.
032700     move     cs-sum-pct-sp-3yr to csft-pct-in.
032800     perform  0320-csr-flex-pct thru 0320-exit.
032900     generate csr-option-line.
033000     if       cs-sum-hybrid = zero
033100              go to 0400-exit.
033200     move     "Azure Hybrid Benefit" to csr-opt-name.
033300     move     cs-sum-hybrid    to csft-amount-in.
033400     perform  0310-csr-flex-row thru 0310-exit.
033500     move     cs-sum-pct-hybrid to csft-pct-in.
033600     perform  0320-csr-flex-pct thru 0320-exit.
033700     generate csr-option-line.
033800     move     "Hybrid + Savings Plan (1 Year)" to csr-opt-name.
033900     move     cs-sum-hyb-sp-1yr to csft-amount-in.
034000     perform  0310-csr-flex-row thru 0310-exit.
034100     move     cs-sum-pct-hyb-sp-1yr to csft-pct-in.
034200     perform  0320-csr-flex-pct thru 0320-exit.
034300     generate csr-option-line.
034400     move     "Hybrid + Savings Plan (3 Years)" to csr-opt-name.
034500     move     cs-sum-hyb-sp-3yr to csft-amount-in.
034600     perform  0310-csr-flex-row thru 0310-exit.
034700     move     cs-sum-pct-hyb-sp-3yr to csft-pct-in.
034800     perform  0320-csr-flex-pct thru 0320-exit.
034900     generate csr-option-line.
035000 0400-exit.
035100     exit.
035200*
035300*****************************************************************
035400*  0500 - Virtual Machine Details - omitted entirely when no Vm  *
035500*         detail lines were written at all.                      *
035600*****************************************************************
035700*
035800 0500-csr-vm-section.
035900     if       cs-sum-vm-lines = zero
036000              go to 0500-exit.
036100     move     "Virtual Machine Details" to csr-section-title.
036200     generate csr-heading-line.
036300     read     vm-detail-file
036400              at end move "Y" to csr-vm-eof-sw.
036500     perform  0510-csr-vm-one thru 0510-exit
036600              until csr-vm-eof.
036700 0500-exit.
036800     exit.
036900*
037000 0510-csr-vm-one.
037100     move     "C"              to csft-function.
037200     move     cs-sum-currency  to csft-currency-code.
037300     move     cs-vmd-current   to csft-amount-in.
037400     call     "csfmt" using csr-csft-parms.
037500     move     csft-formatted-out to csr-money-txt.
037600     move     cs-vmd-spot      to csft-amount-in.
037700     call     "csfmt" using csr-csft-parms.
037800     move     csft-formatted-out to csr-money-txt2.
037900     move     cs-vmd-sp-1yr    to csft-amount-in.
038000     call     "csfmt" using csr-csft-parms.
038100     move     csft-formatted-out to csr-money-txt3.
038200     move     cs-vmd-sp-3yr    to csft-amount-in.
038300     call     "csfmt" using csr-csft-parms.
038400     move     csft-formatted-out to csr-money-txt4.
038500     generate csr-vm-line.
038600     read     vm-detail-file
038700              at end move "Y" to csr-vm-eof-sw.
038800 0510-exit.
038900     exit.
039000*
039100*****************************************************************
039200*  0600 - Managed Disk Details - Reserved columns print N/A      *
039300*         for a non-eligible disk, per the house rule.           *
039400*****************************************************************
039500*
039600 0600-csr-dsk-section.
039700     if       cs-sum-dsk-lines = zero
039800              go to 0600-exit.
039900     move     "Managed Disk Details" to csr-section-title.
040000     generate csr-heading-line.
040100     read     disk-detail-file
040200              at end move "Y" to csr-dsk-eof-sw.
040300     perform  0610-csr-dsk-one thru 0610-exit
040400              until csr-dsk-eof.
040500 0600-exit.
040600     exit.
040700*
040800 0610-csr-dsk-one.
040900     move     "C"              to csft-function.
041000     move     cs-sum-currency  to csft-currency-code.
041100     move     cs-dkd-current   to csft-amount-in.
041200     call     "csfmt" using csr-csft-parms.
041300     move     csft-formatted-out to csr-money-txt.
041400     if       cs-dkd-reserved-ok
041500              move cs-dkd-reserved to csft-amount-in
041600              call "csfmt" using csr-csft-parms
041700              move csft-formatted-out to csr-money-txt2
041800              move cs-dkd-reserved-savings to csft-amount-in
041900              call "csfmt" using csr-csft-parms
042000              move csft-formatted-out to csr-money-txt3
042100     else
042200              move "N/A"       to csr-money-txt2 csr-money-txt3.
042300     perform  0620-csr-dsk-alts thru 0620-exit.
042400     generate csr-dsk-line.
042500     read     disk-detail-file
042600              at end move "Y" to csr-dsk-eof-sw.
042700 0610-exit.
042800     exit.
042900*
043000 0620-csr-dsk-alts.
043100     move     spaces          to csr-alt-line1 csr-alt-line2.
043200     if       cs-dkd-alt-count not < 1
043300              move 1          to csr-alt-ix
043400              perform 0630-csr-dsk-alt-one thru 0630-exit.
043500     if       cs-dkd-alt-count not < 2
043600              move 2          to csr-alt-ix
043700              perform 0631-csr-dsk-alt-one thru 0631-exit.
043800 0620-exit.
043900     exit.
044000*
044100 0630-csr-dsk-alt-one.
044200     move     "C"              to csft-function.
044300     move     cs-dkd-alt-cost (csr-alt-ix) to csft-amount-in.
044400     call     "csfmt" using csr-csft-parms.
044500     move     csft-formatted-out to csr-money-txt4.
044600     move     cs-dkd-alt-savings (csr-alt-ix) to csft-amount-in.
044700     call     "csfmt" using csr-csft-parms.
044800     move     csft-formatted-out to csr-money-txt5.
044900     move     "P"              to csft-function.
045000     move     cs-dkd-alt-pct (csr-alt-ix) to csft-pct-in.
045100     call     "csfmt" using csr-csft-parms.
045200     string   cs-dkd-alt-sku (csr-alt-ix) delimited by size
045300              " ("            delimited by size
045400              cs-dkd-alt-tier (csr-alt-ix) delimited by size
045500              "): "           delimited by size
045600              csr-money-txt4  delimited by size
045700              " Save: "       delimited by size
045800              csr-money-txt5  delimited by size
045900              " ("            delimited by size
046000              csft-formatted-out delimited by size
046100              ")"             delimited by size
046200              into csr-alt-line1.
046300 0630-exit.
046400     exit.
046500*
046600 0631-csr-dsk-alt-one.
046700     move     "C"              to csft-function.
046800     move     cs-dkd-alt-cost (csr-alt-ix) to csft-amount-in.
046900     call     "csfmt" using csr-csft-parms.
047000     move     csft-formatted-out to csr-money-txt4.
047100     move     cs-dkd-alt-savings (csr-alt-ix) to csft-amount-in.
047200     call     "csfmt" using csr-csft-parms.
047300     move     csft-formatted-out to csr-money-txt5.
047400     move     "P"              to csft-function.
047500     move     cs-dkd-alt-pct (csr-alt-ix) to csft-pct-in.
047600     call     "csfmt" using csr-csft-parms.
047700     string   cs-dkd-alt-sku (csr-alt-ix) delimited by size
047800              " ("            delimited by size
047900              cs-dkd-alt-tier (csr-alt-ix) delimited by size
048000              "): "           delimited by size
048100              csr-money-txt4  delimited by size
048200              " Save: "       delimited by size
048300              csr-money-txt5  delimited by size
048400              " ("            delimited by size
048500              csft-formatted-out delimited by size
048600              ")"             delimited by size
048700              into csr-alt-line2.
048800 0631-exit.
048900     exit.
049000*
049100 0900-csr-close-files.
049200     close    summary-file vm-detail-file disk-detail-file
049300              report-file.
049400 0900-exit.
049500     exit.

000100*****************************************************
000200*                                                    *
000300*  Working Table For Cloud Disk Price Records       *
000400*     Loaded by cscalc 0250/0260-cscalc-load-dkp     *
000500*                                                    *
000600*****************************************************
000700* 19/05/11 rjw - Created alongside wscsdkp.
000800* 12/01/26 vbc - Final tidy for Cloud-Spend 1.0.
000900*
001000 01  Cs-Dkp-Table.
001100    03  Cs-Dkp-Tab-Entry      occurs 1 to 2000 times
001200                              depending on Cs-Dkp-Tab-Count
001300                              ascending key is Cs-Dkp-Tab-Region
001400                                               Cs-Dkp-Tab-Sku
001500                                               Cs-Dkp-Tab-Size
001600                              indexed by Cs-Dkp-Tab-Ix.
001700        05  Cs-Dkp-Tab-Region          pic x(15).
001800        05  Cs-Dkp-Tab-Sku             pic x(15).
001900        05  Cs-Dkp-Tab-Size            pic 9(5).
002000        05  Cs-Dkp-Tab-Payg            pic 9(5)v9(4).
002100        05  Cs-Dkp-Tab-Reserved        pic 9(5)v9(4).
002150        05  Filler                     pic x(5).
002200 01  Cs-Dkp-Tab-Count         binary-long unsigned value zero.
002300*

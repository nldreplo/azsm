000100*****************************************************
000200*                                                    *
000300*  Currency Formatting Table                        *
000400*     Keyed by Iso Code - used by csfmt             *
000500*                                                    *
000600*****************************************************
000700* Placement-Flag:  P = symbol before amount
000800*                  S = symbol after amount
000900*  Decimals-Flag:  2 = two decimal places
001000*                  0 = no decimal places (Jpy/Krw)
001100* The true currency symbols are not EBCDIC-safe on
001200*  this shop's mainframe code page, so Cs-Fmtt-Symbol
001300*  always holds the 3-letter Iso code itself - see
001400*  csfmt 0200-csft-format-currency for the build-up.
001500*
001600* 14/02/17 dkp - Created when the old hard-coded
001700*                dollar sign in py-era reports was
001800*                replaced by a real currency table.
001900* 12/01/26 vbc - Final tidy for Cloud-Spend 1.0.
002000*
002100 01  Cs-Fmtt-Table.
002200    03  Cs-Fmtt-Entry         occurs 9 times
002300                              ascending key is Cs-Fmtt-Code
002400                              indexed by Cs-Fmtt-Ix.
002500        05  Cs-Fmtt-Code               pic x(3).
002600        05  Cs-Fmtt-Symbol             pic x(3).
002700        05  Cs-Fmtt-Placement          pic x.
002800            88  Cs-Fmtt-Before                  value "P".
002900            88  Cs-Fmtt-After                   value "S".
003000        05  Cs-Fmtt-Decimals           pic 9.
003100*
003200* Loaded once by Csfmt 0100/0110-csft-load-table from the
003250*  literals below -
003300*  default row (used when the run's code is not
003400*  found) is the final entry, Eur.
003500*
003600 01  Cs-Fmtt-Literals.
003700    03  filler            pic x(8) value "DKKDKKS2".
003800    03  filler            pic x(8) value "GBPGBPP2".
003900    03  filler            pic x(8) value "JPYJPYP0".
004000    03  filler            pic x(8) value "KRWKRWP0".
004100    03  filler            pic x(8) value "NOKNOKS2".
004200    03  filler            pic x(8) value "SEKSEKS2".
004300    03  filler            pic x(8) value "USDUSDP2".
004400    03  filler            pic x(8) value "CHFCHFP2".
004500    03  filler            pic x(8) value "EUREURP2".
004600 01  Cs-Fmtt-Literals-R redefines Cs-Fmtt-Literals.
004700    03  Cs-Fmtt-Lit-Entry occurs 9 times.
004800        05  Cs-Fmtt-Lit-Code           pic x(3).
004900        05  Cs-Fmtt-Lit-Symbol         pic x(3).
005000        05  Cs-Fmtt-Lit-Placement      pic x.
005100        05  Cs-Fmtt-Lit-Decimals       pic 9.
005200*

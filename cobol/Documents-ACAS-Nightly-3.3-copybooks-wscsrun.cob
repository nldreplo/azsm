000100*****************************************************
000200*                                                    *
000300*  Run-Control Parameters                           *
000400*     Passed Cs000 -> Csbld -> Cscalc -> Csrgstr    *
000500*                                                    *
000600*****************************************************
000700* Cs-Run-Ccy is set to Eur unconditionally by Cs000
000800*  paragraph 0010 - there is no other currency source
000900*  or run-time override in this module.
001100*
001200* 21/07/11 rjw - Created for the Azure pilot - the
001300*                old Computer Centre job ran against
001400*                a single fixed cost-centre, no run
001500*                parameters were needed back then.
001600* 12/01/26 vbc - Final tidy for Cloud-Spend 1.0.
001700*
001800 01  Cs-Run-Parms.
001900    03  Cs-Run-Date               pic 9(8).
002000*                                  Ccyymmdd, from the system date
002100    03  Cs-Run-Ccy                pic x(3) value "EUR".
002200    03  Cs-Run-Csv-Ind            pic x value "N".
002300        88  Cs-Run-Csv-Wanted              value "Y".
002400    03  filler                    pic x(12).
002500*

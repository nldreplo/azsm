000100*****************************************************************
000200*                                                                *
000300*                  Disk Tier Mapper                             *
000400*          Keyed-size lookup - no Os sensitivity                *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100     program-id.         csdtier.
001200**
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/06/1987
001400*                        For Applewood Computers, Computer Centre.
001500*    Installation.       Applewood Computers, Watford.
001600*    Date-Written.       14/06/1987.
001700*    Date-Compiled.
001800*    Security.           Copyright (C) 1987-2026, V B Coen.
001900*                        Distributed under the GNU General
002000*                        Public License, see file COPYING.
002100**
002200*    Remarks.            Given a disk Sku and a size in Gb,
002300*                        returns the billing tier code that
002400*                        size rounds up to.  Given a size alone,
002500*                        returns the tier code for all three Sku
002600*                        families, used when the report wants to
002700*                        quote the alternative tiers for a
002800*                        Premium disk.
002900*
003000*                        Called from cscalc 0410-cscalc-dsk-one
003050*                        once per disk, and again from
003060*                        0440-cscalc-dsk-alternatives for
003070*                        Premium disks needing the other tiers.
003100**
003200*    Version.            See Csdt-Version in Working-Storage.
003300**
003400*    Called Modules.     None.
003500**
003600*    Files Used.         None - pure table lookup subprogram.
003700**
003800* Changes:
003900* 14/06/87 vbc - 1.0 Created.  Computer Centre CPU-Partition size
004000*                    class lookup for the old chargeback run -
004100*                    then just 3 flat CPU bands, no rounding.
004200* 02/03/91 vbc -  .1 Added the 2nd CPU band table for the new
004300*                    mainframe upgrade (dual processor pricing).
004400* 19/11/98 vbc -  .2 Y2K readiness pass - no 2-digit years held
004500*                    in this module, no change needed to data,
004600*                    tidied comments only.
004700* 21/07/11 rjw - 2.0 Rebuilt as the Azure pilot disk-tier mapper -
004800*                    CPU-partition bands replaced by Premium/Ssd/
004900*                    Standard disk tier tables.  Sku text now
005000*                    drives the table choice instead of a band
005100*                    number off the old chargeback file.
005200* 14/02/17 dkp -  .1 Added the Map-Alternatives entry point for
005300*                    the Premium-disk "other tiers" column
005400*                    Finance asked the print report to carry.
005500* 19/11/24 dkp -  .2 Added the Standard_LRS (Hdd) table - before
005600*                    this was Premium/Ssd only.
005700* 12/01/26 vbc -  .3 Final tidy for Cloud-Spend 1.0.  Renamed
005800*                    entry fields to Csdt- prefix throughout.
005900**
006000*****************************************************************
006100*
006200 environment              division.
006300*================================
006400*
006500 copy "wscsenv.cob".
006600 input-output             section.
006700*-----------------------
006800*
006900 data                     division.
007000*================================
007100 working-storage          section.
007200*-----------------------
007300*
007400 77  csdt-version          pic x(17) value "csdtier (2.3)".
007500*
007600 copy "wscstier.cob".
007700*
007800 01  csdt-ws.
007900     03  csdt-tables-loaded     pic x value "N".
008000         88  csdt-already-loaded         value "Y".
008100     03  csdt-prem-ix           pic 9(2) comp.
008200     03  csdt-ssd-ix            pic 9(2) comp.
008300     03  csdt-std-ix            pic 9(2) comp.
008400     03  csdt-rounded-size      pic 9(5).
008450     03  csdt-rnd-size-r redefines csdt-rounded-size
008460             pic x(5).
008500     03  csdt-sku-work          pic x(15).
008600     03  csdt-sku-work-r redefines csdt-sku-work.
008700         05  csdt-sku-base              pic x(11).
008800         05  csdt-sku-suffix            pic x(4).
008900     03  filler                 pic x(9).
009000*
009100 linkage                  section.
009200*-----------------------
009300*
009400 01  csdt-linkage.
009500     03  csdt-function          pic x.
009600         88  csdt-fn-by-sku              value "S".
009700         88  csdt-fn-alternatives        value "A".
009800     03  csdt-sku-in            pic x(15).
009900     03  csdt-size-in           pic 9(5).
010000     03  csdt-tier-out          pic x(4).
010100     03  csdt-prem-tier-out     pic x(4).
010200     03  csdt-ssd-tier-out      pic x(4).
010300     03  csdt-std-tier-out      pic x(4).
010400     03  csdt-size-out          pic 9(5).
010500     03  csdt-size-out-r redefines csdt-size-out pic x(5).
010600*
010700 procedure                division using csdt-linkage.
010800*=====================================================
010900*
011000 0010-csdt-main.
011100     if       csdt-already-loaded
011200              go to 0015-csdt-main-cont.
011300     perform  0100-csdt-load-tables thru 0100-exit.
011400 0015-csdt-main-cont.
011500     move     spaces          to csdt-tier-out
011600                                  csdt-prem-tier-out
011700                                  csdt-ssd-tier-out
011800                                  csdt-std-tier-out.
011900     move     zero            to csdt-size-out.
012000     move     csdt-sku-in     to csdt-sku-work.
012100     if       csdt-sku-suffix = "_ZRS"
012200              move "_LRS"     to csdt-sku-suffix.
012300     if       csdt-fn-by-sku
012400              perform 0200-csdt-map-by-sku thru 0200-exit
012500              go to 0010-exit.
012600     perform  0300-csdt-map-alternatives thru 0300-exit.
012700 0010-exit.
012800     goback.
012900*
013000*****************************************************************
013100*  0100 - load the three tier tables from the literal seed data  *
013200*         in wscstier.cob - done once per run of the caller.     *
013300*****************************************************************
013400*
013500 0100-csdt-load-tables.
013600     move     1               to csdt-prem-ix.
013700     perform  0110-csdt-load-prem thru 0110-exit
013800              until csdt-prem-ix > 14.
013900     move     1               to csdt-ssd-ix.
014000     perform  0120-csdt-load-ssd thru 0120-exit
014100              until csdt-ssd-ix > 14.
014200     move     1               to csdt-std-ix.
014300     perform  0130-csdt-load-std thru 0130-exit
014400              until csdt-std-ix > 11.
014500     set      csdt-already-loaded to true.
014600 0100-exit.
014700     exit.
014800*
014900 0110-csdt-load-prem.
015000     move     cs-tier-lit-prem-size (csdt-prem-ix)
015100              to cs-tier-prem-size (csdt-prem-ix).
015200     move     cs-tier-lit-prem-name (csdt-prem-ix)
015300              to cs-tier-prem-name (csdt-prem-ix).
015400     add      1               to csdt-prem-ix.
015500 0110-exit.
015600     exit.
015700*
015800 0120-csdt-load-ssd.
015900     move     cs-tier-lit-ssd-size (csdt-ssd-ix)
016000              to cs-tier-ssd-size (csdt-ssd-ix).
016100     move     cs-tier-lit-ssd-name (csdt-ssd-ix)
016200              to cs-tier-ssd-name (csdt-ssd-ix).
016300     add      1               to csdt-ssd-ix.
016400 0120-exit.
016500     exit.
016600*
016700 0130-csdt-load-std.
016800     move     cs-tier-lit-std-size (csdt-std-ix)
016900              to cs-tier-std-size (csdt-std-ix).
017000     move     cs-tier-lit-std-name (csdt-std-ix)
017100              to cs-tier-std-name (csdt-std-ix).
017200     add      1               to csdt-std-ix.
017300 0130-exit.
017400     exit.
017500*
017600*****************************************************************
017700*  0200 - single-Sku lookup, first table entry whose boundary    *
017800*         is greater than or equal to the requested size.        *
017900*****************************************************************
018000*
018100 0200-csdt-map-by-sku.
018200     if       csdt-sku-base = "Premium_LRS"
018300              go to 0210-csdt-search-prem.
018400     if       csdt-sku-base(1:11) = "StandardSSD"
018500              go to 0220-csdt-search-ssd.
018600     if       csdt-sku-base(1:8) = "Standard"
018700              go to 0230-csdt-search-std.
018800     move     spaces          to csdt-tier-out.
018900     go       to 0200-exit.
019000*
019100 0210-csdt-search-prem.
019200     set      csdt-prem-ix to 1.
019300     search   cs-tier-prem-entry varying csdt-prem-ix
019400              at end
019500                  move spaces to csdt-tier-out
019600              when cs-tier-prem-size (csdt-prem-ix)
019700                   >= csdt-size-in
019800                  move cs-tier-prem-name (csdt-prem-ix)
019900                       to csdt-tier-out.
020000     go       to 0200-exit.
020100*
020200 0220-csdt-search-ssd.
020300     set      csdt-ssd-ix to 1.
020400     search   cs-tier-ssd-entry varying csdt-ssd-ix
020500              at end
020600                  move spaces to csdt-tier-out
020700              when cs-tier-ssd-size (csdt-ssd-ix)
020800                   >= csdt-size-in
020900                  move cs-tier-ssd-name (csdt-ssd-ix)
021000                       to csdt-tier-out.
021100     go       to 0200-exit.
021200*
021300 0230-csdt-search-std.
021400     set      csdt-std-ix to 1.
021500     search   cs-tier-std-entry varying csdt-std-ix
021600              at end
021700                  move spaces to csdt-tier-out
021800              when cs-tier-std-size (csdt-std-ix)
021900                   >= csdt-size-in
022000                  move cs-tier-std-name (csdt-std-ix)
022100                       to csdt-tier-out.
022200 0200-exit.
022300     exit.
022400*
022500*****************************************************************
022600*  0300 - alternative-tier lookup - round up to the nearest      *
022700*         Premium boundary first, then read off that same        *
022800*         boundary size in all three tables.  A boundary that    *
022900*         the Standard_Lrs table does not carry (below 32 Gb)    *
023000*         leaves Csdt-Std-Tier-Out as spaces.                    *
023100*****************************************************************
023200*
023300 0300-csdt-map-alternatives.
023400     set      csdt-prem-ix to 1.
023500     search   cs-tier-prem-entry varying csdt-prem-ix
023600              at end
023700                  move zero to csdt-rounded-size
023800              when cs-tier-prem-size (csdt-prem-ix)
023900                   >= csdt-size-in
024000                  move cs-tier-prem-size (csdt-prem-ix)
024100                       to csdt-rounded-size
024200                  move cs-tier-prem-name (csdt-prem-ix)
024300                       to csdt-prem-tier-out.
024400     move     csdt-rounded-size to csdt-size-out.
024500     if       csdt-rounded-size = zero
024600              go to 0300-exit.
024700     set      csdt-ssd-ix to 1.
024800     search   cs-tier-ssd-entry varying csdt-ssd-ix
024900              at end
025000                  continue
025100              when cs-tier-ssd-size (csdt-ssd-ix)
025200                   = csdt-rounded-size
025300                  move cs-tier-ssd-name (csdt-ssd-ix)
025400                       to csdt-ssd-tier-out.
025500     set      csdt-std-ix to 1.
025600     search   cs-tier-std-entry varying csdt-std-ix
025700              at end
025800                  continue
025900              when cs-tier-std-size (csdt-std-ix)
026000                   = csdt-rounded-size
026100                  move cs-tier-std-name (csdt-std-ix)
026200                       to csdt-std-tier-out.
026300 0300-exit.
026400     exit.
